000100*-----------------------------------------------------------              
000200* SLELG01 - FILE-CONTROL ENTRIES FOR THE ELIGIBILITY BATCH                
000300* RUN                                                                     
000400* COPIED INTO ELGRUN01.  ONE ENTRY PER FILE OPENED BY THE                 
000500* MAIN ELIGIBILITY DRIVER ITSELF.  ADDRESS-LOOKUP-FILE IS                 
000600* NOT SELECTED HERE - IT IS OPENED, READ AND CLOSED ENTIRELY              
000700* INSIDE ELGALKU01, WHICH CARRIES ITS OWN SELECT.  04/09/04               
000800* MPF - REMOVED A LEFTOVER SELECT FOR THAT FILE THAT HAD NO               
000900* MATCHING FD IN ELGRUN01.                                                
001000*-----------------------------------------------------------              
001100     SELECT ADDRESS-REQUEST-FILE                                          
001200         ASSIGN TO ADDRQIN                                                
001300         ORGANIZATION IS LINE SEQUENTIAL                                  
001400         FILE STATUS IS ADDRESS-REQUEST-STATUS.                           
001500                                                                          
001600     SELECT ELIGIBILITY-ZONE-FILE                                         
001700         ASSIGN TO ELGZONE                                                
001800         ORGANIZATION IS SEQUENTIAL                                       
001900         FILE STATUS IS ELIGIBILITY-ZONE-STATUS.                          
002000                                                                          
002100     SELECT ELIGIBILITY-RESULT-FILE                                       
002200         ASSIGN TO ELGRSLT                                                
002300         ORGANIZATION IS LINE SEQUENTIAL                                  
002400         FILE STATUS IS ELIGIBILITY-RESULT-STATUS.                        
002500                                                                          
002600     SELECT OPTIONAL SUMMARY-REPORT-FILE                                  
002700         ASSIGN TO PRINTER                                                
002800         ORGANIZATION IS LINE SEQUENTIAL                                  
002900         FILE STATUS IS SUMMARY-REPORT-STATUS.                            
