000100******************************************************************        
000200* PROGRAM: ELGREGN01                                                      
000300* SIMPLER STATE/COUNTY/CITY ELIGIBILITY LOOKUP, USED                      
000400* INSTEAD OF OR ALONGSIDE THE ZONE-BASED PATH.  NORMALIZES                
000500* THE STATE (AND, INDEPENDENTLY, THE COUNTY) THROUGH THE                  
000600* STATE-ABBREVIATIONS TABLE AND SCANS ELIGIBLE-REGION-FILE.               
000700* CALLED BY ELGPROP01 AND MAY BE CALLED DIRECTLY.                         
000800******************************************************************        
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. ELGREGN01.                                                   
001100 AUTHOR. T KOWALSKI.                                                      
001200 INSTALLATION. DATA PROCESSING.                                           
001300 DATE-WRITTEN. 06/20/1988.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY. UNCLASSIFIED.                                                  
001600*-----------------------------------------------------------              
001700* CHANGE LOG                                                              
001800*-----------------------------------------------------------              
001900*  06/20/88  TLK  0000  ORIGINAL PROGRAM - STATE/COUNTY/CITY              
002000*                       ELIGIBLE-REGION LOOKUP.                           
002100*  01/05/89  TLK  0022  ADDED THE NO-COUNTY-SUPPLIED BRANCH -             
002200*                       SEARCH EVERY COUNTY UNDER THE STATE.              
002300*  04/18/91  RH   0067  COUNTY KEY NOW RUNS THROUGH THE SAME              
002400*                       2-CHAR-VS-FULL-NAME NORMALIZATION AS              
002500*                       STATE, NOT JUST LOWER-CASED.                      
002600*  09/02/95  DBW  0119  REASON TEXT SPLIT INTO FOUR MESSAGE               
002700*                       SHAPES PER THE REVISED USER SPEC.                 
002800*  01/28/99  DBW  0205  Y2K REVIEW - NO DATE FIELDS IN THIS               
002900*                       PROGRAM, NO CHANGE REQUIRED.                      
003000*  03/11/02  MPF  0231  LOAD-ONCE SWITCH ADDED, MATCHING THE              
003100*                       PATTERN ALREADY USED IN ELGALKU01.                
003200*-----------------------------------------------------------              
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM.                                                  
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900     COPY "slregn01.cbl".                                                 
004000                                                                          
004100 DATA DIVISION.                                                           
004200 FILE SECTION.                                                            
004300     COPY "fdregn01.cbl".                                                 
004400                                                                          
004500 WORKING-STORAGE SECTION.                                                 
004600 01  ELIGIBLE-REGION-STATUS                PIC X(02) VALUE "00".          
004700                                                                          
004800 01  REGION-AT-END-SWITCH           PIC X VALUE "N".                      
004900     88  REGION-FILE-AT-END             VALUE "Y".                        
005000     88  REGION-FILE-NOT-AT-END         VALUE "N".                        
005100                                                                          
005200 01  FOUND-SWITCH                   PIC X VALUE "N".                      
005300     88  MATCH-WAS-FOUND                 VALUE "Y".                       
005400     88  MATCH-NOT-FOUND                 VALUE "N".                       
005500                                                                          
005600 01  COUNTY-SUPPLIED-SWITCH          PIC X VALUE "N".                     
005700     88  COUNTY-WAS-SUPPLIED             VALUE "Y".                       
005800     88  COUNTY-NOT-SUPPLIED             VALUE "N".                       
005900                                                                          
006000 01  STATE-IS-ELIGIBLE-SWITCH        PIC X VALUE "N".                     
006100     88  STATE-HAS-REGIONS               VALUE "Y".                       
006200     88  STATE-HAS-NO-REGIONS            VALUE "N".                       
006300                                                                          
006400 01  NORM-STATE-KEY                  PIC X(20) VALUE SPACES.              
006500 01  NORM-COUNTY-KEY                 PIC X(40) VALUE SPACES.              
006600 01  NORM-CITY-KEY                   PIC X(40) VALUE SPACES.              
006700                                                                          
006800*-----------------------------------------------------------              
006900* NORMALIZE-WORK IS THE SCRATCH FIELD NORMALIZE-ONE-KEY                   
007000* WORKS ON.  NORMALIZE-WORK-2-CHAR REDEFINES IT SO THE                    
007100* "IS IT EXACTLY 2 CHARACTERS TRIMMED" TEST CAN COMPARE                   
007200* DIRECTLY AGAINST THE FIRST TWO BYTES AND THE TRAILING                   
007300* FILLER WITHOUT A SEPARATE TRIM ROUTINE.                                 
007400*-----------------------------------------------------------              
007500 01  NORMALIZE-WORK                  PIC X(40) VALUE SPACES.              
007600 01  NORMALIZE-WORK-2-CHAR                                                
007700                 REDEFINES NORMALIZE-WORK.                                
007800     05  NORM-FIRST-TWO              PIC X(02).                           
007900     05  NORM-REST                   PIC X(38).                           
008000 01  NORMALIZE-RESULT                PIC X(40) VALUE SPACES.              
008100 01  NORMALIZE-RESULT-2-CHAR                                              
008200                 REDEFINES NORMALIZE-RESULT.                              
008300     05  NORM-RESULT-FIRST-TWO       PIC X(02).                           
008400     05  FILLER                         PIC X(38).                        
008500                                                                          
008600 01  LOWER-ALPHA                     PIC X(26)                            
008700         VALUE "abcdefghijklmnopqrstuvwxyz".                              
008800 01  UPPER-ALPHA                     PIC X(26)                            
008900         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
009000                                                                          
009100 01  SUB                             PIC S9(4) COMP                       
009200                                              VALUE ZERO.                 
009300 01  TRIM-LEN                        PIC S9(3) COMP                       
009400                                              VALUE ZERO.                 
009500                                                                          
009600     COPY "wsregn01.cbl".                                                 
009700     COPY "wsstat01.cbl".                                                 
009800                                                                          
009900 LINKAGE SECTION.                                                         
010000 01  IN-CITY                          PIC X(40).                          
010100 01  IN-COUNTY                        PIC X(40).                          
010200 01  IN-STATE                         PIC X(20).                          
010300 01  WANT-REASON-FLAG                 PIC X(01).                          
010400     88  REASON-WANTED                    VALUE "Y".                      
010500     88  REASON-SUPPRESSED                VALUE "N".                      
010600 01  ELIGIBLE-FLAG                    PIC 9(01).                          
010700     88  IS-ELIGIBLE                      VALUE 1.                        
010800     88  NOT-ELIGIBLE                     VALUE 0.                        
010900 01  REASON                           PIC X(120).                         
011000                                                                          
011100 PROCEDURE DIVISION USING IN-CITY                                         
011200                          IN-COUNTY                                       
011300                          IN-STATE                                        
011400                          WANT-REASON-FLAG                                
011500                          ELIGIBLE-FLAG                                   
011600                          REASON.                                         
011700                                                                          
011800 0100-PROGRAM-BEGIN.                                                      
011900     IF REGION-NOT-LOADED                                                 
012000         PERFORM 0500-LOAD-REGION-TABLE-FIRST-TIME THRU                   
012100             0500-EXIT.                                                   
012200     MOVE SPACES TO REASON.                                               
012300     IF IN-CITY = SPACES OR IN-STATE = SPACES                             
012400         PERFORM 0400-MISSING-FIELD-PATH THRU 0400-EXIT                   
012500         GO TO 0110-BUILD-REASON-AND-EXIT.                                
012600     PERFORM 0900-IS-ADDRESS-ELIGIBLE THRU 0900-EXIT.                     
012700                                                                          
012800 0110-BUILD-REASON-AND-EXIT.                                              
012900     IF REASON-WANTED                                                     
013000         PERFORM 1000-BUILD-REASON-TEXT THRU 1000-EXIT.                   
013100                                                                          
013200 0200-PROGRAM-EXIT.                                                       
013300     EXIT PROGRAM.                                                        
013400                                                                          
013500 0300-PROGRAM-DONE.                                                       
013600     STOP RUN.                                                            
013700                                                                          
013800 0400-MISSING-FIELD-PATH.                                                 
013900     MOVE 0 TO ELIGIBLE-FLAG.                                             
014000                                                                          
014100 0400-EXIT.                                                               
014200     EXIT.                                                                
014300                                                                          
014400*-----------------------------------------------------------              
014500* 0500-LOAD-REGION-TABLE-FIRST-TIME - ONE (STATE, COUNTY,                 
014600* CITY) TRIPLE PER RECORD, LOADED FLAT.  03/11/02 MPF.                    
014700*-----------------------------------------------------------              
014800 0500-LOAD-REGION-TABLE-FIRST-TIME.                                       
014900     OPEN INPUT ELIGIBLE-REGION-FILE.                                     
015000     MOVE ZERO TO REGION-COUNT.                                           
015100     MOVE "N" TO REGION-AT-END-SWITCH.                                    
015200     READ ELIGIBLE-REGION-FILE                                            
015300         AT END MOVE "Y" TO REGION-AT-END-SWITCH.                         
015400     PERFORM 0600-LOAD-ONE-REGION-RECORD THRU 0600-EXIT                   
015500         UNTIL REGION-FILE-AT-END                                         
015600             OR REGION-COUNT = REGION-MAXIMUM.                            
015700     CLOSE ELIGIBLE-REGION-FILE.                                          
015800     MOVE "Y" TO REGION-LOADED-SWITCH.                                    
015900                                                                          
016000 0500-EXIT.                                                               
016100     EXIT.                                                                
016200                                                                          
016300 0600-LOAD-ONE-REGION-RECORD.                                             
016400     ADD 1 TO REGION-COUNT.                                               
016500     MOVE REGN-STATE  TO REGION-WK-STATE (REGION-COUNT).                  
016600     MOVE REGN-COUNTY TO REGION-WK-COUNTY (REGION-COUNT).                 
016700     MOVE REGN-CITY   TO REGION-WK-CITY (REGION-COUNT).                   
016800     PERFORM 0700-NORMALIZE-STATE-COLUMN THRU 0700-EXIT.                  
016900     PERFORM 0710-NORMALIZE-COUNTY-COLUMN THRU 0710-EXIT.                 
017000     PERFORM 0720-LOWER-CASE-CITY-COLUMN THRU 0720-EXIT.                  
017100     READ ELIGIBLE-REGION-FILE                                            
017200         AT END MOVE "Y" TO REGION-AT-END-SWITCH.                         
017300                                                                          
017400 0600-EXIT.                                                               
017500     EXIT.                                                                
017600                                                                          
017700*-----------------------------------------------------------              
017800* TABLE ROWS ARE NORMALIZED ONCE AT LOAD TIME SO EVERY                    
017900* LOOKUP AFTERWARD IS A PLAIN EQUALITY COMPARE.                           
018000*-----------------------------------------------------------              
018100 0700-NORMALIZE-STATE-COLUMN.                                             
018200     MOVE REGION-WK-STATE (REGION-COUNT)                                  
018300         TO NORMALIZE-WORK.                                               
018400     PERFORM 0800-NORMALIZE-ONE-KEY THRU 0800-EXIT.                       
018500     MOVE NORMALIZE-RESULT                                                
018600         TO REGION-WK-STATE (REGION-COUNT).                               
018700                                                                          
018800 0700-EXIT.                                                               
018900     EXIT.                                                                
019000                                                                          
019100 0710-NORMALIZE-COUNTY-COLUMN.                                            
019200     MOVE REGION-WK-COUNTY (REGION-COUNT)                                 
019300         TO NORMALIZE-WORK.                                               
019400     PERFORM 0800-NORMALIZE-ONE-KEY THRU 0800-EXIT.                       
019500     MOVE NORMALIZE-RESULT                                                
019600         TO REGION-WK-COUNTY (REGION-COUNT).                              
019700                                                                          
019800 0710-EXIT.                                                               
019900     EXIT.                                                                
020000                                                                          
020100 0720-LOWER-CASE-CITY-COLUMN.                                             
020200     INSPECT REGION-WK-CITY (REGION-COUNT)                                
020300         CONVERTING UPPER-ALPHA                                           
020400         TO LOWER-ALPHA.                                                  
020500                                                                          
020600 0720-EXIT.                                                               
020700     EXIT.                                                                
020800                                                                          
020900*-----------------------------------------------------------              
021000* 0800-NORMALIZE-ONE-KEY - COMMON TO STATE AND COUNTY KEYS.               
021100* BLANK IN, BLANK OUT.  EXACTLY 2 CHARACTERS (TRAILING                    
021200* FILLER ALL SPACES) - UPPERCASE AND, FOR STATE, RUN                      
021300* THROUGH THE STATE-ABBREVIATIONS TABLE.  OTHERWISE -                     
021400* LOWER-CASE THE WHOLE FIELD AS-IS.                                       
021500*-----------------------------------------------------------              
021600 0800-NORMALIZE-ONE-KEY.                                                  
021700     IF NORMALIZE-WORK = SPACES                                           
021800         MOVE SPACES TO NORMALIZE-RESULT                                  
021900         GO TO 0800-EXIT.                                                 
022000     IF NORM-REST = SPACES                                                
022100         PERFORM 0810-NORMALIZE-TWO-CHAR-KEY THRU 0810-EXIT               
022200     ELSE                                                                 
022300         MOVE NORMALIZE-WORK TO NORMALIZE-RESULT                          
022400         INSPECT NORMALIZE-RESULT                                         
022500             CONVERTING UPPER-ALPHA                                       
022600             TO LOWER-ALPHA.                                              
022700                                                                          
022800 0800-EXIT.                                                               
022900     EXIT.                                                                
023000                                                                          
023100 0810-NORMALIZE-TWO-CHAR-KEY.                                             
023200     MOVE NORM-FIRST-TWO TO NORMALIZE-RESULT.                             
023300     INSPECT NORMALIZE-RESULT                                             
023400         CONVERTING LOWER-ALPHA                                           
023500         TO UPPER-ALPHA.                                                  
023600     MOVE "N" TO FOUND-SWITCH.                                            
023700     MOVE 1 TO SUB.                                                       
023800     PERFORM 0820-LOOK-UP-STATE-CODE THRU 0820-EXIT                       
023900         UNTIL SUB > 50 OR MATCH-WAS-FOUND.                               
024000                                                                          
024100 0810-EXIT.                                                               
024200     EXIT.                                                                
024300                                                                          
024400 0820-LOOK-UP-STATE-CODE.                                                 
024500     IF ST-CODE (SUB) = NORM-RESULT-FIRST-TWO                             
024600         MOVE ST-NAME (SUB) TO NORMALIZE-RESULT                           
024700         MOVE "Y" TO FOUND-SWITCH                                         
024800     ELSE                                                                 
024900         ADD 1 TO SUB.                                                    
025000                                                                          
025100 0820-EXIT.                                                               
025200     EXIT.                                                                
025300                                                                          
025400*-----------------------------------------------------------              
025500* 0900-IS-ADDRESS-ELIGIBLE - 04/18/91 RH.  COUNTY-SUPPLIED                
025600* BRANCH VS ANY-COUNTY BRANCH.                                            
025700*-----------------------------------------------------------              
025800 0900-IS-ADDRESS-ELIGIBLE.                                                
025900     MOVE IN-STATE TO NORMALIZE-WORK.                                     
026000     PERFORM 0800-NORMALIZE-ONE-KEY THRU 0800-EXIT.                       
026100     MOVE NORMALIZE-RESULT TO NORM-STATE-KEY.                             
026200                                                                          
026300     MOVE IN-CITY TO NORM-CITY-KEY.                                       
026400     INSPECT NORM-CITY-KEY                                                
026500         CONVERTING UPPER-ALPHA                                           
026600         TO LOWER-ALPHA.                                                  
026700                                                                          
026800     PERFORM 0910-CHECK-STATE-HAS-REGIONS THRU 0910-EXIT.                 
026900                                                                          
027000     IF IN-COUNTY = SPACES                                                
027100         MOVE "N" TO COUNTY-SUPPLIED-SWITCH                               
027200         PERFORM 0950-SEARCH-ANY-COUNTY THRU 0950-EXIT                    
027300     ELSE                                                                 
027400         MOVE "Y" TO COUNTY-SUPPLIED-SWITCH                               
027500         MOVE IN-COUNTY TO NORMALIZE-WORK                                 
027600         PERFORM 0800-NORMALIZE-ONE-KEY THRU 0800-EXIT                    
027700         MOVE NORMALIZE-RESULT TO NORM-COUNTY-KEY                         
027800         PERFORM 0930-SEARCH-ONE-COUNTY THRU 0930-EXIT.                   
027900                                                                          
028000     IF MATCH-WAS-FOUND                                                   
028100         MOVE 1 TO ELIGIBLE-FLAG                                          
028200     ELSE                                                                 
028300         MOVE 0 TO ELIGIBLE-FLAG.                                         
028400                                                                          
028500 0900-EXIT.                                                               
028600     EXIT.                                                                
028700                                                                          
028800 0910-CHECK-STATE-HAS-REGIONS.                                            
028900     MOVE "N" TO STATE-IS-ELIGIBLE-SWITCH.                                
029000     MOVE 1 TO SUB.                                                       
029100     PERFORM 0920-CHECK-ONE-ROW-FOR-STATE THRU 0920-EXIT                  
029200         UNTIL SUB > REGION-COUNT                                         
029300             OR STATE-HAS-REGIONS.                                        
029400                                                                          
029500 0910-EXIT.                                                               
029600     EXIT.                                                                
029700                                                                          
029800 0920-CHECK-ONE-ROW-FOR-STATE.                                            
029900     IF REGION-WK-STATE (SUB) = NORM-STATE-KEY                            
030000         MOVE "Y" TO STATE-IS-ELIGIBLE-SWITCH                             
030100     ELSE                                                                 
030200         ADD 1 TO SUB.                                                    
030300                                                                          
030400 0920-EXIT.                                                               
030500     EXIT.                                                                
030600                                                                          
030700 0930-SEARCH-ONE-COUNTY.                                                  
030800     MOVE "N" TO FOUND-SWITCH.                                            
030900     MOVE 1 TO SUB.                                                       
031000     PERFORM 0940-CHECK-ONE-ROW-EXACT-COUNTY THRU 0940-EXIT               
031100         UNTIL SUB > REGION-COUNT OR MATCH-WAS-FOUND.                     
031200                                                                          
031300 0930-EXIT.                                                               
031400     EXIT.                                                                
031500                                                                          
031600 0940-CHECK-ONE-ROW-EXACT-COUNTY.                                         
031700     IF REGION-WK-STATE (SUB) = NORM-STATE-KEY                            
031800         AND REGION-WK-COUNTY (SUB) = NORM-COUNTY-KEY                     
031900         AND REGION-WK-CITY (SUB) = NORM-CITY-KEY                         
032000         MOVE "Y" TO FOUND-SWITCH                                         
032100     ELSE                                                                 
032200         ADD 1 TO SUB.                                                    
032300                                                                          
032400 0940-EXIT.                                                               
032500     EXIT.                                                                
032600                                                                          
032700 0950-SEARCH-ANY-COUNTY.                                                  
032800     MOVE "N" TO FOUND-SWITCH.                                            
032900     MOVE 1 TO SUB.                                                       
033000     PERFORM 0960-CHECK-ONE-ROW-ANY-COUNTY THRU 0960-EXIT                 
033100         UNTIL SUB > REGION-COUNT OR MATCH-WAS-FOUND.                     
033200                                                                          
033300 0950-EXIT.                                                               
033400     EXIT.                                                                
033500                                                                          
033600 0960-CHECK-ONE-ROW-ANY-COUNTY.                                           
033700     IF REGION-WK-STATE (SUB) = NORM-STATE-KEY                            
033800         AND REGION-WK-CITY (SUB) = NORM-CITY-KEY                         
033900         MOVE "Y" TO FOUND-SWITCH                                         
034000     ELSE                                                                 
034100         ADD 1 TO SUB.                                                    
034200                                                                          
034300 0960-EXIT.                                                               
034400     EXIT.                                                                
034500                                                                          
034600*-----------------------------------------------------------              
034700* 1000-BUILD-REASON-TEXT - 09/02/95 DBW.  ORIGINAL,                       
034800* UNTRANSFORMED INPUT VALUES ARE USED IN THE MESSAGE TEXT,                
034900* NOT THE NORMALIZED FORMS.                                               
035000*-----------------------------------------------------------              
035100 1000-BUILD-REASON-TEXT.                                                  
035200     IF IS-ELIGIBLE                                                       
035300         PERFORM 1010-BUILD-ELIGIBLE-REASON THRU 1010-EXIT                
035400     ELSE                                                                 
035500         PERFORM 1020-BUILD-NOT-ELIGIBLE-REASON THRU                      
035600             1020-EXIT.                                                   
035700                                                                          
035800 1000-EXIT.                                                               
035900     EXIT.                                                                
036000                                                                          
036100 1010-BUILD-ELIGIBLE-REASON.                                              
036200     IF COUNTY-WAS-SUPPLIED                                               
036300         STRING "Address in " DELIMITED BY SIZE                           
036400             IN-CITY DELIMITED BY SPACE                                   
036500             ", " DELIMITED BY SIZE                                       
036600             IN-COUNTY DELIMITED BY SPACE                                 
036700             " County, " DELIMITED BY SIZE                                
036800             IN-STATE DELIMITED BY SPACE                                  
036900             " is in an eligible region" DELIMITED BY SIZE                
037000             INTO REASON                                                  
037100     ELSE                                                                 
037200         STRING "Address in " DELIMITED BY SIZE                           
037300             IN-CITY DELIMITED BY SPACE                                   
037400             ", " DELIMITED BY SIZE                                       
037500             IN-STATE DELIMITED BY SPACE                                  
037600             " is in an eligible region" DELIMITED BY SIZE                
037700             INTO REASON.                                                 
037800                                                                          
037900 1010-EXIT.                                                               
038000     EXIT.                                                                
038100                                                                          
038200 1020-BUILD-NOT-ELIGIBLE-REASON.                                          
038300     IF STATE-HAS-NO-REGIONS                                              
038400         STRING "State '" DELIMITED BY SIZE                               
038500             IN-STATE DELIMITED BY SPACE                                  
038600             "' does not have any eligible regions "                      
038700                 DELIMITED BY SIZE                                        
038800             "configured" DELIMITED BY SIZE                               
038900             INTO REASON                                                  
039000     ELSE                                                                 
039100         PERFORM 1030-BUILD-CITY-NOT-ELIGIBLE-REASON THRU                 
039200             1030-EXIT.                                                   
039300                                                                          
039400 1020-EXIT.                                                               
039500     EXIT.                                                                
039600                                                                          
039700 1030-BUILD-CITY-NOT-ELIGIBLE-REASON.                                     
039800     IF COUNTY-WAS-SUPPLIED                                               
039900         STRING "City '" DELIMITED BY SIZE                                
040000             IN-CITY DELIMITED BY SPACE                                   
040100             "' in " DELIMITED BY SIZE                                    
040200             IN-COUNTY DELIMITED BY SPACE                                 
040300             " County, " DELIMITED BY SIZE                                
040400             IN-STATE DELIMITED BY SPACE                                  
040500             " is not in the list of eligible cities"                     
040600                 DELIMITED BY SIZE                                        
040700             INTO REASON                                                  
040800     ELSE                                                                 
040900         STRING "City '" DELIMITED BY SIZE                                
041000             IN-CITY DELIMITED BY SPACE                                   
041100             "' in " DELIMITED BY SIZE                                    
041200             IN-STATE DELIMITED BY SPACE                                  
041300             " is not in the list of eligible cities"                     
041400                 DELIMITED BY SIZE                                        
041500             INTO REASON.                                                 
041600                                                                          
041700 1030-EXIT.                                                               
041800     EXIT.                                                                
