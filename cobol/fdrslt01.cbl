000100*-----------------------------------------------------------              
000200* FDRSLT01 - ELIGIBILITY-RESULT-FILE RECORD LAYOUT. ONE                   
000300* OUTPUT                                                                  
000400* RECORD WRITTEN PER ADDRESS-REQUEST-RECORD PROCESSED, IN                 
000500* THE                                                                     
000600* SAME ORDER AS THE INPUT WAS READ.                                       
000700*-----------------------------------------------------------              
000800 FD  ELIGIBILITY-RESULT-FILE                                              
000900     RECORDING MODE IS F                                                  
001000     LABEL RECORDS ARE STANDARD.                                          
001100                                                                          
001200 01  ELIGIBILITY-RESULT-RECORD.                                           
001300     05  RSLT-ELIGIBLE-FLAG          PIC 9(01).                           
001400         88  RSLT-IS-ELIGIBLE            VALUE 1.                         
001500         88  RSLT-NOT-ELIGIBLE           VALUE 0.                         
001600     05  RSLT-REASON                 PIC X(120).                          
001700     05  RSLT-MATCHED-ZONE OCCURS 5 TIMES                                 
001800                                 PIC X(40).                               
001900     05  RSLT-CONFIDENCE-SCORE       PIC S9(1)V9(4)                       
002000                 SIGN IS TRAILING SEPARATE.                               
002100     05  FILLER                      PIC X(03).                           
