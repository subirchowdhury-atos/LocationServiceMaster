000100*-----------------------------------------------------------              
000200* FDREGN01 - ELIGIBLE-REGION-FILE RECORD LAYOUT. ONE                      
000300* ELIGIBLE                                                                
000400* (STATE, COUNTY, CITY) TRIPLE PER RECORD.  LOADED ONCE BY                
000500* ELGREGN01 INTO A FLAT TABLE AND SCANNED BY NORMALIZED                   
000600* STATE                                                                   
000700* AND, WHEN SUPPLIED, COUNTY.                                             
000800*-----------------------------------------------------------              
000900 FD  ELIGIBLE-REGION-FILE                                                 
001000     RECORDING MODE IS F                                                  
001100     LABEL RECORDS ARE STANDARD.                                          
001200                                                                          
001300 01  ELIGIBLE-REGION-RECORD.                                              
001400     05  REGN-STATE                  PIC X(20).                           
001500     05  REGN-COUNTY                 PIC X(40).                           
001600     05  REGN-CITY                   PIC X(40).                           
001700     05  FILLER                      PIC X(10).                           
