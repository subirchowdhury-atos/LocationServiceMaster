000100*-----------------------------------------------------------              
000200* FDAREQ01 - ADDRESS-REQUEST-FILE RECORD LAYOUT. ONE RECORD               
000300* PER                                                                     
000400* INBOUND ADDRESS TO BE RUN THROUGH THE ELIGIBILITY CHECK.                
000500* FIXED 260-BYTE LINE-SEQUENTIAL RECORD.                                  
000600*-----------------------------------------------------------              
000700 FD  ADDRESS-REQUEST-FILE                                                 
000800     RECORDING MODE IS F                                                  
000900     LABEL RECORDS ARE STANDARD.                                          
001000                                                                          
001100 01  ADDRESS-REQUEST-RECORD.                                              
001200     05  AREQ-STREET-ADDRESS         PIC X(60).                           
001300     05  AREQ-STREET-ADDRESS-2       PIC X(60).                           
001400     05  AREQ-CITY                   PIC X(40).                           
001500     05  AREQ-STATE                  PIC X(20).                           
001600     05  AREQ-ZIP-CODE               PIC X(10).                           
001700     05  AREQ-COUNTRY                PIC X(40).                           
001800     05  AREQ-LATITUDE               PIC S9(3)V9(6)                       
001900                 SIGN IS TRAILING SEPARATE.                               
002000     05  AREQ-LAT-PRESENT-FLAG       PIC 9(01).                           
002100         88  AREQ-LATITUDE-PRESENT       VALUE 1.                         
002200         88  AREQ-LATITUDE-ABSENT        VALUE 0.                         
002300     05  AREQ-LONGITUDE              PIC S9(3)V9(6)                       
002400                 SIGN IS TRAILING SEPARATE.                               
002500     05  AREQ-LONG-PRESENT-FLAG      PIC 9(01).                           
002600         88  AREQ-LONGITUDE-PRESENT      VALUE 1.                         
002700         88  AREQ-LONGITUDE-ABSENT       VALUE 0.                         
002800     05  AREQ-CHECK-COORD-FLAG       PIC 9(01).                           
002900         88  AREQ-CHECK-COORDINATES      VALUE 1.                         
003000         88  AREQ-SKIP-COORDINATES       VALUE 0.                         
003100     05  AREQ-INCLUDE-REASON-FLAG    PIC 9(01).                           
003200         88  AREQ-REASON-WANTED          VALUE 1.                         
003300         88  AREQ-REASON-SUPPRESSED      VALUE 0.                         
003400     05  FILLER                      PIC X(06).                           
