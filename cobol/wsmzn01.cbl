000100*-----------------------------------------------------------              
000200* WSMZN01 - MATCHED-ZONE WORK TABLE.  BUILT BY ELGRUN01                   
000300* (GATHER-MATCHED-ZONES, BATCH FLOW STEP 3) AND PASSED BY                 
000400* CALL TO ELGRULE01, WHICH DEDUPLICATES, SORTS DESCENDING BY              
000500* PRIORITY AND SCORES EACH ENTRY.  DUPLICATES ARE EXPECTED                
000600* ON ENTRY -- A ZONE MAY QUALIFY BY MORE THAN ONE RULE.                   
000700*-----------------------------------------------------------              
000800 01  MZN-CONTROL.                                                         
000900     05  MZN-COUNT                PIC S9(3) COMP                          
001000                                              VALUE ZERO.                 
001100     05  MZN-MAXIMUM              PIC S9(3) COMP                          
001200                                              VALUE +100.                 
001300     05  MZN-SUBSCRIPT            PIC S9(3) COMP                          
001400                                              VALUE ZERO.                 
001500     05  MZN-COMPARE-SUB          PIC S9(3) COMP                          
001600                                              VALUE ZERO.                 
001700     05  FILLER                      PIC X(10).                           
001800                                                                          
001900 01  MATCHED-ZONE-TABLE.                                                  
002000     05  MZN-ENTRY OCCURS 100 TIMES                                       
002100                           INDEXED BY MZN-IDX.                            
002200         10  MZN-NAME             PIC X(40).                              
002300         10  MZN-TYPE             PIC X(10).                              
002400         10  MZN-PRIORITY         PIC S9(3).                              
002500         10  MZN-SCORE            PIC S9(1)V9(4).                         
002600         10  FILLER                  PIC X(05).                           
002700                                                                          
002800*-----------------------------------------------------------              
002900* MZN-WORK-ENTRY HOLDS ONE ENTRY DURING THE SORT PASS.                    
003000* MZN-WORK-BYTES REDEFINES IT AS A SINGLE ALPHANUMERIC                    
003100* FIELD SO THE WHOLE ENTRY CAN BE SWAPPED IN ONE MOVE                     
003200* INSTEAD OF FIELD BY FIELD.                                              
003300*-----------------------------------------------------------              
003400 01  MZN-WORK-ENTRY.                                                      
003500     05  MZW-NAME                 PIC X(40).                              
003600     05  MZW-TYPE                 PIC X(10).                              
003700     05  MZW-PRIORITY             PIC S9(3).                              
003800     05  MZW-SCORE                PIC S9(1)V9(4).                         
003900     05  FILLER                      PIC X(05).                           
004000                                                                          
004100 01  MZN-WORK-BYTES REDEFINES MZN-WORK-ENTRY                              
004200                                              PIC X(63).                  
