000100*-----------------------------------------------------------              
000200* WSREGN01 - IN-MEMORY ELIGIBLE-REGION TABLE FOR ELGREGN01.               
000300* LOADED ONCE ON FIRST CALL FROM ELIGIBLE-REGION-FILE.  EACH              
000400* ENTRY IS ALREADY NORMALIZED (STATE/COUNTY LOWER-CASED OR                
000500* UPPERCASED 2-CHAR CODE, CITY LOWER-CASED) AT LOAD TIME SO               
000600* IS-ADDRESS-ELIGIBLE CAN COMPARE DIRECTLY.                               
000700*-----------------------------------------------------------              
000800 01  REGION-CONTROL.                                                      
000900     05  REGION-COUNT  PIC S9(4) COMP VALUE ZERO.                         
001000     05  REGION-MAXIMUM  PIC S9(4) COMP VALUE +500.                       
001100     05  REGION-SUBSCRIPT  PIC S9(4) COMP VALUE ZERO.                     
001200     05  REGION-LOADED-SWITCH     PIC X VALUE "N".                        
001300         88  REGION-IS-LOADED         VALUE "Y".                          
001400         88  REGION-NOT-LOADED        VALUE "N".                          
001500     05  FILLER                      PIC X(09).                           
001600                                                                          
001700 01  REGION-TABLE.                                                        
001800     05  REGION-ENTRY OCCURS 500 TIMES                                    
001900                           INDEXED BY REGION-IDX.                         
002000         10  REGION-WK-STATE      PIC X(20).                              
002100         10  REGION-WK-COUNTY     PIC X(40).                              
002200         10  REGION-WK-CITY       PIC X(40).                              
002300         10  FILLER                  PIC X(10).                           
