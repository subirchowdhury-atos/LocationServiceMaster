000100******************************************************************        
000200* PROGRAM: ELGRUN01                                                       
000300* MAIN DRIVER FOR THE ADDRESS ELIGIBILITY BATCH RUN.  READS               
000400* ADDRESS-REQUEST-FILE ONE RECORD AT A TIME, TRIES THE                    
000500* PRELOADED-ADDRESS SHORTCUT FIRST (CALL ELGALKU01), THEN                 
000600* FALLS BACK TO THE ZONE-MATCH / RULE-ENGINE PATH (CALL                   
000700* ELGRULE01) WHEN NO PRELOADED MATCH IS FOUND.  WRITES ONE                
000800* ELIGIBILITY-RESULT-RECORD PER INPUT RECORD, THEN PRINTS                 
000900* THE END-OF-RUN SUMMARY REPORT.                                          
001000******************************************************************        
001100 IDENTIFICATION DIVISION.                                                 
001200 PROGRAM-ID. ELGRUN01.                                                    
001300 AUTHOR. R HOLLENBECK.                                                    
001400 INSTALLATION. DATA PROCESSING.                                           
001500 DATE-WRITTEN. 04/18/1988.                                                
001600 DATE-COMPILED.                                                           
001700 SECURITY. UNCLASSIFIED.                                                  
001800*-----------------------------------------------------------              
001900* CHANGE LOG                                                              
002000*-----------------------------------------------------------              
002100*  04/18/88  RH   0000  ORIGINAL PROGRAM - DRIVES THE NIGHTLY             
002200*                       ADDRESS ELIGIBILITY BATCH RUN.                    
002300*  05/02/88  RH   0002  ADDED THE CALL TO ELGALKU01 FOR THE               
002400*                       PRELOADED-ADDRESS SHORTCUT AHEAD OF               
002500*                       THE ZONE-MATCH PATH.                              
002600*  06/20/88  TLK  0003  ADDED THE COORDINATE-BOX GATHER STEP              
002700*                       FOR ZONE-TYPE COORD.                              
002800*  09/14/89  RH   0044  SUMMARY REPORT NOW PRINTS THE AVERAGE             
002900*                       CONFIDENCE SCORE, NOT JUST THE COUNTS.            
003000*  02/06/91  TLK  0088  ZERO-DIVIDE GUARD ADDED AROUND THE                
003100*                       AVERAGE-SCORE COMPUTE WHEN THE INPUT              
003200*                       FILE IS EMPTY.                                    
003300*  08/17/94  DBW  0130  ZONE TABLE LOAD MOVED AHEAD OF THE                
003400*                       FIRST READ SO OPENING-PROCEDURE OWNS              
003500*                       ALL SET-UP WORK IN ONE PLACE.                     
003600*  01/28/99  DBW  0211  Y2K REVIEW - NO DATE FIELDS PROCESSED             
003700*                       BY THIS PROGRAM, NO CHANGE REQUIRED.              
003800*  03/12/02  DBW  0244  MATCHED-ZONE COUNT GUARD ADDED SO A               
003900*                       REQUEST MATCHING MORE THAN MZN-                   
004000*                       MAXIMUM ZONES DOES NOT ABEND.                     
004100*  04/09/04  MPF  0261  DROPPED THE UNUSED ADDRESS-LOOKUP-STATUS          
004200*                       FIELD - THIS PROGRAM NEVER                        
004300*                       OPENS ADDRESS-LOOKUP-FILE, ELGALKU01              
004400*                       OWNS IT.                                          
004500*  05/14/04  MPF  0263  REMOVED THE INVALID KEY CLAUSE FROM THE           
004600*                       WRITE OF ELIGIBILITY-RESULT-RECORD -              
004700*                       THAT FILE IS LINE SEQUENTIAL, INVALID             
004800*                       KEY DOES NOT APPLY AND WOULD NOT                  
004900*                       COMPILE.                                          
005000*  05/14/04  MPF  0263  CITY/STATE ZONE MATCH CHANGED FROM AN             
005100*                       OR ACROSS THE TWO LISTS TO AN AND -               
005200*                       ZONE MUST HAVE THE REQUEST CITY IN ITS            
005300*                       CITY LIST AND THE REQUEST STATE IN ITS            
005400*                       STATE LIST.  OR WAS PULLING IN ZONES              
005500*                       ON AN UNRELATED CITY OR STATE MATCH.              
005600*-----------------------------------------------------------              
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM.                                                  
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     COPY "slelg01.cbl".                                                  
006400                                                                          
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700     COPY "fdareq01.cbl".                                                 
006800     COPY "fdzone01.cbl".                                                 
006900     COPY "fdrslt01.cbl".                                                 
007000                                                                          
007100*-----------------------------------------------------------              
007200* SUMMARY-REPORT-FILE IS A SINGLE-PAGE END-OF-RUN REPORT,                 
007300* ONE LINE PER TOTAL - NO PAGE HEADING OR DETAIL LINES ARE                
007400* NEEDED FOR A SIX-LINE REPORT.                                           
007500*-----------------------------------------------------------              
007600 FD  SUMMARY-REPORT-FILE                                                  
007700     RECORDING MODE IS F                                                  
007800     LABEL RECORDS ARE STANDARD.                                          
007900                                                                          
008000 01  SUMMARY-REPORT-RECORD          PIC X(80).                            
008100                                                                          
008200 WORKING-STORAGE SECTION.                                                 
008300 01  ADDRESS-REQUEST-STATUS         PIC X(02) VALUE "00".                 
008400 01  ELIGIBILITY-ZONE-STATUS        PIC X(02) VALUE "00".                 
008500 01  ELIGIBILITY-RESULT-STATUS      PIC X(02) VALUE "00".                 
008600 01  SUMMARY-REPORT-STATUS          PIC X(02) VALUE "00".                 
008700                                                                          
008800 01  REQUEST-AT-END-SWITCH          PIC X VALUE "N".                      
008900     88  AREQ-AT-END                       VALUE "Y".                     
009000     88  AREQ-NOT-AT-END                    VALUE "N".                    
009100                                                                          
009200 01  ZONE-AT-END-SWITCH              PIC X VALUE "N".                     
009300     88  ZONE-FILE-AT-END               VALUE "Y".                        
009400     88  ZONE-FILE-NOT-AT-END            VALUE "N".                       
009500                                                                          
009600 01  PRELOADED-FOUND-SWITCH         PIC X VALUE "N".                      
009700     88  PRELOADED-MATCH-FOUND          VALUE "Y".                        
009800     88  PRELOADED-MATCH-NOT-FOUND       VALUE "N".                       
009900                                                                          
010000 01  ZIP-MATCH-SWITCH                PIC X VALUE "N".                     
010100     88  ZIP-WAS-MATCHED                    VALUE "Y".                    
010200 01  CITST-MATCH-SWITCH              PIC X VALUE "N".                     
010300     88  CITST-WAS-MATCHED                  VALUE "Y".                    
010400 01  CITY-LIST-FOUND-SWITCH          PIC X VALUE "N".                     
010500     88  CITY-LIST-WAS-FOUND                VALUE "Y".                    
010600 01  STATE-LIST-FOUND-SWITCH         PIC X VALUE "N".                     
010700     88  STATE-LIST-WAS-FOUND               VALUE "Y".                    
010800 01  COORD-MATCH-SWITCH              PIC X VALUE "N".                     
010900     88  COORD-WAS-MATCHED                  VALUE "Y".                    
011000                                                                          
011100 01  LIST-SUB                        PIC S9(3) COMP                       
011200                                              VALUE ZERO.                 
011300                                                                          
011400 01  TOTALS-CONTROL.                                                      
011500     05  TOT-RECORDS-PROCESSED      PIC S9(7) COMP                        
011600                                              VALUE ZERO.                 
011700     05  TOT-ELIGIBLE-COUNT         PIC S9(7) COMP                        
011800                                              VALUE ZERO.                 
011900     05  TOT-NOT-ELIGIBLE-COUNT     PIC S9(7) COMP                        
012000                                              VALUE ZERO.                 
012100     05  TOT-PRELOADED-COUNT        PIC S9(7) COMP                        
012200                                              VALUE ZERO.                 
012300     05  TOT-ZONE-MATCHED-COUNT     PIC S9(7) COMP                        
012400                                              VALUE ZERO.                 
012500     05  FILLER                        PIC X(10).                         
012600                                                                          
012700 01  SCORE-ACCUMULATOR.                                                   
012800     05  TOT-SCORE-SUM              PIC S9(7)V9(4)                        
012900                                              VALUE ZERO.                 
013000     05  TOT-AVERAGE-SCORE          PIC S9(1)V9(4)                        
013100                                              VALUE ZERO.                 
013200     05  FILLER                        PIC X(05).                         
013300                                                                          
013400*-----------------------------------------------------------              
013500* CURRENT-RESULT HOLDS THE OUTPUT VALUES FOR THE REQUEST                  
013600* NOW IN PROGRESS, WHETHER THEY CAME FROM THE PRELOADED-                  
013700* ADDRESS SHORTCUT OR FROM ELGRULE01, SO WRITE-RESULT-RECORD              
013800* HAS ONE SOURCE TO MOVE FROM REGARDLESS OF WHICH PATH RAN.               
013900* CURR-RESULT-BYTES REDEFINES IT SO THE WHOLE WORK AREA                   
014000* CAN BE CLEARED IN ONE MOVE AT THE TOP OF EACH REQUEST.                  
014100*-----------------------------------------------------------              
014200 01  CURRENT-RESULT.                                                      
014300     05  CURR-ELIGIBLE-FLAG          PIC 9(01).                           
014400         88  CURR-IS-ELIGIBLE            VALUE 1.                         
014500         88  CURR-NOT-ELIGIBLE           VALUE 0.                         
014600     05  CURR-REASON                 PIC X(120).                          
014700     05  CURR-MATCHED-ZONE OCCURS 5 TIMES                                 
014800                                 PIC X(40).                               
014900     05  CURR-CONFIDENCE-SCORE       PIC S9(1)V9(4).                      
015000     05  FILLER                         PIC X(04).                        
015100                                                                          
015200 01  CURR-RESULT-BYTES REDEFINES CURRENT-RESULT                           
015300                                              PIC X(330).                 
015400                                                                          
015500*-----------------------------------------------------------              
015600* LOOKUP-KEY/LOOKUP-FOUND-FLAG/LOOKUP-TABLE-ENTRY ARE THE                 
015700* CALL "ELGALKU01" PARAMETER AREA, SHAPED TO MATCH ITS OWN                
015800* LINKAGE SECTION.                                                        
015900*-----------------------------------------------------------              
016000 01  LOOKUP-KEY                     PIC X(60).                            
016100                                                                          
016200 01  LOOKUP-FOUND-FLAG              PIC X(01).                            
016300     88  LOOKUP-WAS-FOUND               VALUE "Y".                        
016400     88  LOOKUP-WAS-NOT-FOUND           VALUE "N".                        
016500                                                                          
016600 01  LOOKUP-TABLE-ENTRY.                                                  
016700     05  LKUP-STREET                PIC X(60).                            
016800     05  LKUP-CITY                  PIC X(40).                            
016900     05  LKUP-STATE                 PIC X(20).                            
017000     05  LKUP-ZIP                   PIC X(10).                            
017100     05  LKUP-COUNTY                PIC X(40).                            
017200     05  LKUP-COUNTRY               PIC X(40).                            
017300     05  LKUP-ELIGIBLE-FLAG         PIC 9(01).                            
017400         88  LKUP-IS-ELIGIBLE           VALUE 1.                          
017500         88  LKUP-NOT-ELIGIBLE          VALUE 0.                          
017600                                                                          
017700 01  LOOKUP-ENTRY-BYTES REDEFINES LOOKUP-TABLE-ENTRY                      
017800                                              PIC X(211).                 
017900                                                                          
018000*-----------------------------------------------------------              
018100* RULE-RESULT-AREA IS THE CALL "ELGRULE01" RESULT                         
018200* PARAMETER, SHAPED TO MATCH ITS OWN RESULT-AREA.                         
018300*-----------------------------------------------------------              
018400 01  RULE-RESULT-AREA.                                                    
018500     05  RRA-ELIGIBLE-FLAG          PIC 9(01).                            
018600         88  RRA-IS-ELIGIBLE            VALUE 1.                          
018700         88  RRA-NOT-ELIGIBLE           VALUE 0.                          
018800     05  RRA-REASON                 PIC X(120).                           
018900     05  RRA-MATCHED-ZONE OCCURS 5 TIMES                                  
019000                                 PIC X(40).                               
019100     05  RRA-CONFIDENCE-SCORE       PIC S9(1)V9(4).                       
019200                                                                          
019300     COPY "wszone01.cbl".                                                 
019400     COPY "wsmzn01.cbl".                                                  
019500                                                                          
019600 LINKAGE SECTION.                                                         
019700                                                                          
019800 PROCEDURE DIVISION.                                                      
019900                                                                          
020000 0100-PROGRAM-BEGIN.                                                      
020100     PERFORM 0300-OPENING-PROCEDURE THRU 0300-EXIT.                       
020200     PERFORM 0400-MAIN-PROCESS THRU 0400-EXIT.                            
020300     PERFORM 0900-CLOSING-PROCEDURE THRU 0900-EXIT.                       
020400     GO TO 0200-PROGRAM-DONE.                                             
020500                                                                          
020600 0200-PROGRAM-DONE.                                                       
020700     STOP RUN.                                                            
020800                                                                          
020900*-----------------------------------------------------------              
021000* 0300-OPENING-PROCEDURE - 08/17/94 DBW.  OPENS THE THREE                 
021100* FILES THIS PROGRAM OWNS DIRECTLY (ADDRESS-REQUEST-FILE,                 
021200* ELIGIBILITY-RESULT-FILE, SUMMARY-REPORT-FILE), LOADS THE                
021300* ZONE TABLE, THEN PRIMES THE READ LOOP.  ADDRESS-LOOKUP-FILE             
021400* AND ELIGIBLE-REGION-FILE ARE OPENED AND CLOSED BY THEIR OWN             
021500* SUBPROGRAMS ON FIRST CALL - THIS PROGRAM NEVER SELECTS THEM             
021600* ITSELF.                                                                 
021700*-----------------------------------------------------------              
021800 0300-OPENING-PROCEDURE.                                                  
021900     OPEN INPUT ADDRESS-REQUEST-FILE.                                     
022000     OPEN OUTPUT ELIGIBILITY-RESULT-FILE.                                 
022100     OPEN OUTPUT SUMMARY-REPORT-FILE.                                     
022200     PERFORM 0310-LOAD-ZONE-TABLE THRU 0310-EXIT.                         
022300     MOVE ZERO TO TOT-RECORDS-PROCESSED                                   
022400                  TOT-ELIGIBLE-COUNT                                      
022500                  TOT-NOT-ELIGIBLE-COUNT                                  
022600                  TOT-PRELOADED-COUNT                                     
022700                  TOT-ZONE-MATCHED-COUNT                                  
022800                  TOT-SCORE-SUM.                                          
022900     READ ADDRESS-REQUEST-FILE                                            
023000         AT END MOVE "Y" TO REQUEST-AT-END-SWITCH.                        
023100                                                                          
023200 0300-EXIT.                                                               
023300     EXIT.                                                                
023400                                                                          
023500*-----------------------------------------------------------              
023600* 0310-LOAD-ZONE-TABLE - ONLY ZONE-IS-ACTIVE ROWS ARE                     
023700* CARRIED FORWARD INTO ZONE-TABLE; INACTIVE ROWS ARE READ                 
023800* AND DROPPED.                                                            
023900*-----------------------------------------------------------              
024000 0310-LOAD-ZONE-TABLE.                                                    
024100     OPEN INPUT ELIGIBILITY-ZONE-FILE.                                    
024200     MOVE ZERO TO ZONE-COUNT.                                             
024300     MOVE "N" TO ZONE-AT-END-SWITCH.                                      
024400     READ ELIGIBILITY-ZONE-FILE                                           
024500         AT END MOVE "Y" TO ZONE-AT-END-SWITCH.                           
024600     PERFORM 0320-LOAD-ONE-ZONE-RECORD THRU 0320-EXIT                     
024700         UNTIL ZONE-FILE-AT-END                                           
024800             OR ZONE-COUNT = ZONE-MAXIMUM.                                
024900     CLOSE ELIGIBILITY-ZONE-FILE.                                         
025000                                                                          
025100 0310-EXIT.                                                               
025200     EXIT.                                                                
025300                                                                          
025400 0320-LOAD-ONE-ZONE-RECORD.                                               
025500     IF ZONE-IS-ACTIVE                                                    
025600         PERFORM 0330-KEEP-ONE-ZONE-RECORD.                               
025700     READ ELIGIBILITY-ZONE-FILE                                           
025800         AT END MOVE "Y" TO ZONE-AT-END-SWITCH.                           
025900                                                                          
026000 0320-EXIT.                                                               
026100     EXIT.                                                                
026200                                                                          
026300 0330-KEEP-ONE-ZONE-RECORD.                                               
026400     ADD 1 TO ZONE-COUNT.                                                 
026500     MOVE ZONE-NAME     TO ZONE-WK-NAME (ZONE-COUNT).                     
026600     MOVE ZONE-TYPE     TO ZONE-WK-TYPE (ZONE-COUNT).                     
026700     MOVE ZONE-MIN-LATITUDE  TO ZONE-WK-MIN-LAT                           
026800                                    (ZONE-COUNT).                         
026900     MOVE ZONE-MAX-LATITUDE  TO ZONE-WK-MAX-LAT                           
027000                                    (ZONE-COUNT).                         
027100     MOVE ZONE-MIN-LONGITUDE TO ZONE-WK-MIN-LONG                          
027200                                    (ZONE-COUNT).                         
027300     MOVE ZONE-MAX-LONGITUDE TO ZONE-WK-MAX-LONG                          
027400                                    (ZONE-COUNT).                         
027500     MOVE ZONE-PRIORITY      TO ZONE-WK-PRIORITY                          
027600                                    (ZONE-COUNT).                         
027700     MOVE 1 TO LIST-SUB.                                                  
027800     PERFORM 0340-COPY-ONE-LIST-SLOT                                      
027900         UNTIL LIST-SUB > 20.                                             
028000                                                                          
028100 0340-COPY-ONE-LIST-SLOT.                                                 
028200     MOVE ZONE-ZIP-CODE-LIST (LIST-SUB)                                   
028300         TO ZONE-WK-ZIP-LIST (ZONE-COUNT LIST-SUB).                       
028400     MOVE ZONE-CITY-LIST (LIST-SUB)                                       
028500         TO ZONE-WK-CITY-LIST (ZONE-COUNT LIST-SUB).                      
028600     MOVE ZONE-STATE-LIST (LIST-SUB)                                      
028700         TO ZONE-WK-STATE-LIST (ZONE-COUNT LIST-SUB).                     
028800     ADD 1 TO LIST-SUB.                                                   
028900                                                                          
029000*-----------------------------------------------------------              
029100* 0400-MAIN-PROCESS - ONE PASS PER ADDRESS-REQUEST-RECORD.                
029200*-----------------------------------------------------------              
029300 0400-MAIN-PROCESS.                                                       
029400     PERFORM 0410-PROCESS-ONE-REQUEST THRU 0410-EXIT                      
029500         UNTIL AREQ-AT-END.                                               
029600                                                                          
029700 0400-EXIT.                                                               
029800     EXIT.                                                                
029900                                                                          
030000 0410-PROCESS-ONE-REQUEST.                                                
030100     MOVE SPACES TO CURR-RESULT-BYTES.                                    
030200     MOVE ZERO TO MZN-COUNT.                                              
030300     MOVE "N" TO PRELOADED-FOUND-SWITCH.                                  
030400     PERFORM 0420-TRY-PRELOADED-MATCH THRU 0420-EXIT.                     
030500     IF PRELOADED-MATCH-FOUND                                             
030600         GO TO 0415-WRITE-AND-COUNT.                                      
030700     PERFORM 0440-GATHER-MATCHED-ZONES THRU 0440-EXIT.                    
030800     PERFORM 0460-CALL-RULE-ENGINE.                                       
030900                                                                          
031000 0415-WRITE-AND-COUNT.                                                    
031100     PERFORM 0470-WRITE-RESULT-RECORD.                                    
031200     PERFORM 0480-ACCUMULATE-TOTALS.                                      
031300     READ ADDRESS-REQUEST-FILE                                            
031400         AT END MOVE "Y" TO REQUEST-AT-END-SWITCH.                        
031500                                                                          
031600 0410-EXIT.                                                               
031700     EXIT.                                                                
031800                                                                          
031900*-----------------------------------------------------------              
032000* 0420-TRY-PRELOADED-MATCH - STEP 2.  THE LOOKUP KEY IS THE               
032100* FIRST STREET-ADDRESS LINE; ELGALKU01 LOWER-CASES AND TRIMS              
032200* IT BEFORE SEARCHING, SO NO NORMALIZING IS DONE HERE.                    
032300*-----------------------------------------------------------              
032400 0420-TRY-PRELOADED-MATCH.                                                
032500     MOVE AREQ-STREET-ADDRESS TO LOOKUP-KEY.                              
032600     CALL "ELGALKU01" USING LOOKUP-KEY                                    
032700                            LOOKUP-FOUND-FLAG                             
032800                            LOOKUP-TABLE-ENTRY.                           
032900     IF LOOKUP-WAS-NOT-FOUND                                              
033000         MOVE "N" TO PRELOADED-FOUND-SWITCH                               
033100         GO TO 0420-EXIT.                                                 
033200     MOVE "Y" TO PRELOADED-FOUND-SWITCH.                                  
033300     PERFORM 0430-BUILD-PRELOADED-RESULT.                                 
033400                                                                          
033500 0420-EXIT.                                                               
033600     EXIT.                                                                
033700                                                                          
033800*-----------------------------------------------------------              
033900* 0430-BUILD-PRELOADED-RESULT - 05/02/88 RH.  CONFIDENCE IS               
034000* ALWAYS 1.0000 ON THIS PATH AND THE REASON QUOTES THE                    
034100* MATCHED REFERENCE ENTRY'S OWN COUNTY/STATE, NOT THE                     
034200* REQUEST'S.                                                              
034300*-----------------------------------------------------------              
034400 0430-BUILD-PRELOADED-RESULT.                                             
034500     MOVE LKUP-ELIGIBLE-FLAG TO CURR-ELIGIBLE-FLAG.                       
034600     MOVE +1.0000 TO CURR-CONFIDENCE-SCORE.                               
034700     IF LKUP-IS-ELIGIBLE                                                  
034800         PERFORM 0431-BUILD-PRELOADED-ELIGIBLE-REASON                     
034900     ELSE                                                                 
035000         PERFORM 0432-BUILD-PRELOADED-NOT-ELIGIBLE-REASON.                
035100                                                                          
035200 0431-BUILD-PRELOADED-ELIGIBLE-REASON.                                    
035300     STRING "Preloaded address in "                                       
035400                 DELIMITED BY SIZE                                        
035500             LKUP-COUNTY DELIMITED BY SPACE                               
035600             ", "     DELIMITED BY SIZE                                   
035700             LKUP-STATE DELIMITED BY SPACE                                
035800             " is eligible" DELIMITED BY SIZE                             
035900             INTO CURR-REASON.                                            
036000     STRING LKUP-COUNTY DELIMITED BY SPACE                                
036100            ", "      DELIMITED BY SIZE                                   
036200            LKUP-STATE  DELIMITED BY SPACE                                
036300            INTO CURR-MATCHED-ZONE (1).                                   
036400                                                                          
036500 0432-BUILD-PRELOADED-NOT-ELIGIBLE-REASON.                                
036600     STRING "Preloaded address in "                                       
036700                 DELIMITED BY SIZE                                        
036800             LKUP-COUNTY DELIMITED BY SPACE                               
036900             ", "     DELIMITED BY SIZE                                   
037000             LKUP-STATE DELIMITED BY SPACE                                
037100             " is not eligible" DELIMITED BY SIZE                         
037200             INTO CURR-REASON.                                            
037300                                                                          
037400*-----------------------------------------------------------              
037500* 0440-GATHER-MATCHED-ZONES - STEP 3.  BUILDS MATCHED-ZONE-               
037600* TABLE FROM ZONE-TABLE.  DUPLICATE ENTRIES ARE EXPECTED                  
037700* AND LEFT FOR ELGRULE01 TO DEDUPLICATE.                                  
037800*-----------------------------------------------------------              
037900 0440-GATHER-MATCHED-ZONES.                                               
038000     MOVE 1 TO ZONE-SUBSCRIPT.                                            
038100     PERFORM 0441-GATHER-ONE-ZONE-ROW                                     
038200         UNTIL ZONE-SUBSCRIPT > ZONE-COUNT.                               
038300     IF AREQ-CHECK-COORDINATES                                            
038400             AND AREQ-LATITUDE-PRESENT                                    
038500             AND AREQ-LONGITUDE-PRESENT                                   
038600         MOVE 1 TO ZONE-SUBSCRIPT                                         
038700         PERFORM 0451-GATHER-ONE-COORD-ROW                                
038800             UNTIL ZONE-SUBSCRIPT > ZONE-COUNT.                           
038900                                                                          
039000 0440-EXIT.                                                               
039100     EXIT.                                                                
039200                                                                          
039300*-----------------------------------------------------------              
039400* 0441-GATHER-ONE-ZONE-ROW - STEP 3A/3B.  A ZIPCODE ZONE                  
039500* MATCHES ON THE ZIP LIST ALONE; CITY, STATE AND CUSTOM                   
039600* ZONES MATCH ON THE CITY+STATE LISTS TOGETHER.                           
039700*-----------------------------------------------------------              
039800 0441-GATHER-ONE-ZONE-ROW.                                                
039900     IF ZONE-WK-IS-ZIPCODE (ZONE-SUBSCRIPT)                               
040000         PERFORM 0442-GATHER-ZIPCODE-TYPE-ROW                             
040100     ELSE                                                                 
040200         PERFORM 0443-GATHER-CITY-STATE-TYPE-ROW.                         
040300     ADD 1 TO ZONE-SUBSCRIPT.                                             
040400                                                                          
040500 0442-GATHER-ZIPCODE-TYPE-ROW.                                            
040600     PERFORM 0444-CHECK-ZIP-LIST.                                         
040700     IF ZIP-WAS-MATCHED                                                   
040800         PERFORM 0452-ADD-ZONE-TO-MATCHED-TABLE.                          
040900                                                                          
041000 0443-GATHER-CITY-STATE-TYPE-ROW.                                         
041100     IF ZONE-WK-IS-CITY (ZONE-SUBSCRIPT)                                  
041200             OR ZONE-WK-IS-STATE (ZONE-SUBSCRIPT)                         
041300             OR ZONE-WK-IS-CUSTOM (ZONE-SUBSCRIPT)                        
041400         PERFORM 0446-CHECK-CITY-STATE-LISTS                              
041500         IF CITST-WAS-MATCHED                                             
041600             PERFORM 0452-ADD-ZONE-TO-MATCHED-TABLE.                      
041700                                                                          
041800 0444-CHECK-ZIP-LIST.                                                     
041900     MOVE "N" TO ZIP-MATCH-SWITCH.                                        
042000     MOVE 1 TO ZONE-LIST-SUBSCRIPT.                                       
042100     PERFORM 0445-CHECK-ONE-ZIP-SLOT                                      
042200         UNTIL ZONE-LIST-SUBSCRIPT > 20                                   
042300             OR ZIP-WAS-MATCHED.                                          
042400                                                                          
042500 0445-CHECK-ONE-ZIP-SLOT.                                                 
042600     IF ZONE-WK-ZIP-LIST (ZONE-SUBSCRIPT                                  
042700                              ZONE-LIST-SUBSCRIPT)                        
042800                                 = AREQ-ZIP-CODE                          
042900             AND AREQ-ZIP-CODE NOT = SPACES                               
043000         MOVE "Y" TO ZIP-MATCH-SWITCH                                     
043100     ELSE                                                                 
043200         ADD 1 TO ZONE-LIST-SUBSCRIPT.                                    
043300                                                                          
043400*-----------------------------------------------------------              
043500* 0446-CHECK-CITY-STATE-LISTS - 05/14/04 MPF.  ZONE MATCHES               
043600* ONLY WHEN ITS CITY-LIST CONTAINS THE REQUEST CITY *AND*                 
043700* ITS STATE-LIST CONTAINS THE REQUEST STATE - THE TWO LISTS               
043800* ARE SCANNED INDEPENDENTLY AND ANDED, NOT ORED, SO A ZONE                
043900* IS NOT PULLED IN ON AN UNRELATED CITY OR STATE MATCH.                   
044000*-----------------------------------------------------------              
044100 0446-CHECK-CITY-STATE-LISTS.                                             
044200     MOVE "N" TO CITST-MATCH-SWITCH.                                      
044300     PERFORM 0447-CHECK-CITY-LIST-CONTAINS.                               
044400     PERFORM 0449-CHECK-STATE-LIST-CONTAINS.                              
044500     IF CITY-LIST-WAS-FOUND AND STATE-LIST-WAS-FOUND                      
044600         MOVE "Y" TO CITST-MATCH-SWITCH.                                  
044700                                                                          
044800 0447-CHECK-CITY-LIST-CONTAINS.                                           
044900     MOVE "N" TO CITY-LIST-FOUND-SWITCH.                                  
045000     MOVE 1 TO ZONE-LIST-SUBSCRIPT.                                       
045100     PERFORM 0448-CHECK-ONE-CITY-SLOT                                     
045200         UNTIL ZONE-LIST-SUBSCRIPT > 20                                   
045300             OR CITY-LIST-WAS-FOUND.                                      
045400                                                                          
045500 0448-CHECK-ONE-CITY-SLOT.                                                
045600     IF ZONE-WK-CITY-LIST (ZONE-SUBSCRIPT                                 
045700                               ZONE-LIST-SUBSCRIPT)                       
045800                                 = AREQ-CITY                              
045900             AND AREQ-CITY NOT = SPACES                                   
046000         MOVE "Y" TO CITY-LIST-FOUND-SWITCH                               
046100     ELSE                                                                 
046200         ADD 1 TO ZONE-LIST-SUBSCRIPT.                                    
046300                                                                          
046400 0449-CHECK-STATE-LIST-CONTAINS.                                          
046500     MOVE "N" TO STATE-LIST-FOUND-SWITCH.                                 
046600     MOVE 1 TO ZONE-LIST-SUBSCRIPT.                                       
046700     PERFORM 0450-CHECK-ONE-STATE-SLOT                                    
046800         UNTIL ZONE-LIST-SUBSCRIPT > 20                                   
046900             OR STATE-LIST-WAS-FOUND.                                     
047000                                                                          
047100 0450-CHECK-ONE-STATE-SLOT.                                               
047200     IF ZONE-WK-STATE-LIST (ZONE-SUBSCRIPT                                
047300                                ZONE-LIST-SUBSCRIPT)                      
047400                                 = AREQ-STATE                             
047500             AND AREQ-STATE NOT = SPACES                                  
047600         MOVE "Y" TO STATE-LIST-FOUND-SWITCH                              
047700     ELSE                                                                 
047800         ADD 1 TO ZONE-LIST-SUBSCRIPT.                                    
047900                                                                          
048000*-----------------------------------------------------------              
048100* 0451-GATHER-ONE-COORD-ROW - STEP 3C.  BOX TEST IS                       
048200* INCLUSIVE ON ALL FOUR BOUNDS.                                           
048300*-----------------------------------------------------------              
048400 0451-GATHER-ONE-COORD-ROW.                                               
048500     IF ZONE-WK-IS-COORD (ZONE-SUBSCRIPT)                                 
048600         MOVE "N" TO COORD-MATCH-SWITCH                                   
048700         IF AREQ-LATITUDE  NOT < ZONE-WK-MIN-LAT                          
048800                                      (ZONE-SUBSCRIPT)                    
048900                 AND AREQ-LATITUDE NOT > ZONE-WK-MAX-LAT                  
049000                                      (ZONE-SUBSCRIPT)                    
049100                 AND AREQ-LONGITUDE NOT < ZONE-WK-MIN-LONG                
049200                                      (ZONE-SUBSCRIPT)                    
049300                 AND AREQ-LONGITUDE NOT > ZONE-WK-MAX-LONG                
049400                                      (ZONE-SUBSCRIPT)                    
049500             MOVE "Y" TO COORD-MATCH-SWITCH                               
049600         IF COORD-WAS-MATCHED                                             
049700             PERFORM 0452-ADD-ZONE-TO-MATCHED-TABLE.                      
049800     ADD 1 TO ZONE-SUBSCRIPT.                                             
049900                                                                          
050000*-----------------------------------------------------------              
050100* 0452-ADD-ZONE-TO-MATCHED-TABLE - 03/12/02 DBW.  SILENTLY                
050200* STOPS ADDING ONCE MZN-MAXIMUM IS REACHED RATHER THAN                    
050300* OVERRUNNING THE TABLE; A REQUEST MATCHING THAT MANY ZONES               
050400* IS NOT EXPECTED IN PRACTICE.                                            
050500*-----------------------------------------------------------              
050600 0452-ADD-ZONE-TO-MATCHED-TABLE.                                          
050700     IF MZN-COUNT < MZN-MAXIMUM                                           
050800         ADD 1 TO MZN-COUNT                                               
050900         MOVE ZONE-WK-NAME (ZONE-SUBSCRIPT)                               
051000             TO MZN-NAME (MZN-COUNT)                                      
051100         MOVE ZONE-WK-TYPE (ZONE-SUBSCRIPT)                               
051200             TO MZN-TYPE (MZN-COUNT)                                      
051300         MOVE ZONE-WK-PRIORITY (ZONE-SUBSCRIPT)                           
051400             TO MZN-PRIORITY (MZN-COUNT)                                  
051500         MOVE ZERO TO MZN-SCORE (MZN-COUNT).                              
051600                                                                          
051700*-----------------------------------------------------------              
051800* 0460-CALL-RULE-ENGINE - STEP 4.                                         
051900*-----------------------------------------------------------              
052000 0460-CALL-RULE-ENGINE.                                                   
052100     CALL "ELGRULE01" USING ADDRESS-REQUEST-RECORD                        
052200                            MZN-CONTROL                                   
052300                            MATCHED-ZONE-TABLE                            
052400                            RULE-RESULT-AREA.                             
052500     MOVE RRA-ELIGIBLE-FLAG TO CURR-ELIGIBLE-FLAG.                        
052600     MOVE RRA-REASON TO CURR-REASON.                                      
052700     MOVE RRA-CONFIDENCE-SCORE                                            
052800         TO CURR-CONFIDENCE-SCORE.                                        
052900     MOVE 1 TO ZONE-LIST-SUBSCRIPT.                                       
053000     PERFORM 0461-COPY-ONE-RESULT-ZONE                                    
053100         UNTIL ZONE-LIST-SUBSCRIPT > 5.                                   
053200                                                                          
053300 0461-COPY-ONE-RESULT-ZONE.                                               
053400     MOVE RRA-MATCHED-ZONE (ZONE-LIST-SUBSCRIPT)                          
053500         TO CURR-MATCHED-ZONE (ZONE-LIST-SUBSCRIPT).                      
053600     ADD 1 TO ZONE-LIST-SUBSCRIPT.                                        
053700                                                                          
053800*-----------------------------------------------------------              
053900* 0470-WRITE-RESULT-RECORD - STEP 5.                                      
054000*-----------------------------------------------------------              
054100 0470-WRITE-RESULT-RECORD.                                                
054200     MOVE CURR-ELIGIBLE-FLAG TO RSLT-ELIGIBLE-FLAG.                       
054300     MOVE CURR-REASON TO RSLT-REASON.                                     
054400     MOVE CURR-CONFIDENCE-SCORE TO RSLT-CONFIDENCE-SCORE.                 
054500     MOVE 1 TO ZONE-LIST-SUBSCRIPT.                                       
054600     PERFORM 0471-COPY-ONE-OUTPUT-ZONE                                    
054700         UNTIL ZONE-LIST-SUBSCRIPT > 5.                                   
054800     WRITE ELIGIBILITY-RESULT-RECORD.                                     
054900                                                                          
055000 0471-COPY-ONE-OUTPUT-ZONE.                                               
055100     MOVE CURR-MATCHED-ZONE (ZONE-LIST-SUBSCRIPT)                         
055200         TO RSLT-MATCHED-ZONE (ZONE-LIST-SUBSCRIPT).                      
055300     ADD 1 TO ZONE-LIST-SUBSCRIPT.                                        
055400                                                                          
055500*-----------------------------------------------------------              
055600* 0480-ACCUMULATE-TOTALS - STEP 6.  A REQUEST COUNTS AS                   
055700* ZONE-MATCHED ONLY WHEN IT DID NOT TAKE THE PRELOADED                    
055800* SHORTCUT AND AT LEAST ONE ZONE WAS GATHERED FOR IT.                     
055900*-----------------------------------------------------------              
056000 0480-ACCUMULATE-TOTALS.                                                  
056100     ADD 1 TO TOT-RECORDS-PROCESSED.                                      
056200     IF CURR-IS-ELIGIBLE                                                  
056300         ADD 1 TO TOT-ELIGIBLE-COUNT                                      
056400     ELSE                                                                 
056500         ADD 1 TO TOT-NOT-ELIGIBLE-COUNT.                                 
056600     IF PRELOADED-MATCH-FOUND                                             
056700         ADD 1 TO TOT-PRELOADED-COUNT                                     
056800     ELSE                                                                 
056900         IF MZN-COUNT > ZERO                                              
057000             ADD 1 TO TOT-ZONE-MATCHED-COUNT.                             
057100     ADD CURR-CONFIDENCE-SCORE TO TOT-SCORE-SUM.                          
057200                                                                          
057300*-----------------------------------------------------------              
057400* 0900-CLOSING-PROCEDURE.                                                 
057500*-----------------------------------------------------------              
057600 0900-CLOSING-PROCEDURE.                                                  
057700     PERFORM 0910-PRINT-SUMMARY-REPORT.                                   
057800     CLOSE ADDRESS-REQUEST-FILE                                           
057900           ELIGIBILITY-RESULT-FILE                                        
058000           SUMMARY-REPORT-FILE.                                           
058100                                                                          
058200 0900-EXIT.                                                               
058300     EXIT.                                                                
058400                                                                          
058500*-----------------------------------------------------------              
058600* 0910-PRINT-SUMMARY-REPORT - 02/06/91 TLK.  GUARDS THE                   
058700* AVERAGE COMPUTE SO AN EMPTY INPUT FILE DOES NOT DIVIDE BY               
058800* ZERO.                                                                   
058900*-----------------------------------------------------------              
059000 0910-PRINT-SUMMARY-REPORT.                                               
059100     IF TOT-RECORDS-PROCESSED > ZERO                                      
059200         COMPUTE TOT-AVERAGE-SCORE ROUNDED =                              
059300             TOT-SCORE-SUM / TOT-RECORDS-PROCESSED                        
059400     ELSE                                                                 
059500         MOVE ZERO TO TOT-AVERAGE-SCORE.                                  
059600     MOVE SPACES TO SUMMARY-REPORT-RECORD.                                
059700     STRING "RECORDS PROCESSED . . . . . "                                
059800                 DELIMITED BY SIZE                                        
059900             TOT-RECORDS-PROCESSED DELIMITED BY SIZE                      
060000             INTO SUMMARY-REPORT-RECORD.                                  
060100     WRITE SUMMARY-REPORT-RECORD.                                         
060200     MOVE SPACES TO SUMMARY-REPORT-RECORD.                                
060300     STRING "ELIGIBLE COUNT . . . . . . . "                               
060400                 DELIMITED BY SIZE                                        
060500             TOT-ELIGIBLE-COUNT DELIMITED BY SIZE                         
060600             INTO SUMMARY-REPORT-RECORD.                                  
060700     WRITE SUMMARY-REPORT-RECORD.                                         
060800     MOVE SPACES TO SUMMARY-REPORT-RECORD.                                
060900     STRING "NOT-ELIGIBLE COUNT . . . . . "                               
061000                 DELIMITED BY SIZE                                        
061100             TOT-NOT-ELIGIBLE-COUNT DELIMITED BY SIZE                     
061200             INTO SUMMARY-REPORT-RECORD.                                  
061300     WRITE SUMMARY-REPORT-RECORD.                                         
061400     MOVE SPACES TO SUMMARY-REPORT-RECORD.                                
061500     STRING "PRELOADED-MATCH COUNT . . . "                                
061600                 DELIMITED BY SIZE                                        
061700             TOT-PRELOADED-COUNT DELIMITED BY SIZE                        
061800             INTO SUMMARY-REPORT-RECORD.                                  
061900     WRITE SUMMARY-REPORT-RECORD.                                         
062000     MOVE SPACES TO SUMMARY-REPORT-RECORD.                                
062100     STRING "ZONE-MATCHED COUNT . . . . . "                               
062200                 DELIMITED BY SIZE                                        
062300             TOT-ZONE-MATCHED-COUNT DELIMITED BY SIZE                     
062400             INTO SUMMARY-REPORT-RECORD.                                  
062500     WRITE SUMMARY-REPORT-RECORD.                                         
062600     MOVE SPACES TO SUMMARY-REPORT-RECORD.                                
062700     STRING "AVERAGE CONFIDENCE SCORE . . "                               
062800                 DELIMITED BY SIZE                                        
062900             TOT-AVERAGE-SCORE DELIMITED BY SIZE                          
063000             INTO SUMMARY-REPORT-RECORD.                                  
063100     WRITE SUMMARY-REPORT-RECORD.                                         
