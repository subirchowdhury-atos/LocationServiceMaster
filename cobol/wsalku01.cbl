000100*-----------------------------------------------------------              
000200* WSALKU01 - IN-MEMORY ADDRESS-LOOKUP TABLE FOR ELGALKU01.                
000300* LOADED ONCE ON THE FIRST CALL (SEE TABLE-LOADED-SWITCH)                 
000400* FROM ADDRESS-LOOKUP-FILE, KEYED BY LOOKUP-KEY.                          
000500*-----------------------------------------------------------              
000600 01  LOOKUP-CONTROL.                                                      
000700     05  LOOKUP-COUNT  PIC S9(4) COMP VALUE ZERO.                         
000800     05  LOOKUP-MAXIMUM  PIC S9(4) COMP VALUE +200.                       
000900     05  LOOKUP-SUBSCRIPT  PIC S9(4) COMP VALUE ZERO.                     
001000     05  TABLE-LOADED-SWITCH      PIC X VALUE "N".                        
001100         88  TABLE-IS-LOADED          VALUE "Y".                          
001200         88  TABLE-NOT-LOADED         VALUE "N".                          
001300     05  FILLER                      PIC X(09).                           
001400                                                                          
001500 01  LOOKUP-TABLE.                                                        
001600     05  LOOKUP-TABLE-ENTRY OCCURS 200 TIMES                              
001700                           INDEXED BY LOOKUP-IDX.                         
001800         10  LOOKUP-WK-KEY        PIC X(60).                              
001900         10  LOOKUP-WK-STREET     PIC X(60).                              
002000         10  LOOKUP-WK-CITY       PIC X(40).                              
002100         10  LOOKUP-WK-STATE      PIC X(20).                              
002200         10  LOOKUP-WK-ZIP        PIC X(10).                              
002300         10  LOOKUP-WK-COUNTY     PIC X(40).                              
002400         10  LOOKUP-WK-COUNTRY    PIC X(40).                              
002500         10  LOOKUP-WK-ELIGIBLE   PIC 9(01).                              
002600             88  LOOKUP-WK-IS-ELIGIBLE   VALUE 1.                         
002700         10  FILLER                  PIC X(09).                           
