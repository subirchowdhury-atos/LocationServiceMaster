000100*-----------------------------------------------------------              
000200* WSZONE01 - IN-MEMORY ELIGIBILITY-ZONE TABLE FOR ELGRUN01.               
000300* LOADED ONCE FROM ELIGIBILITY-ZONE-FILE AT                               
000400* OPENING-PROCEDURE                                                       
000500* TIME; ONLY ZONE-IS-ACTIVE ROWS ARE KEPT. SEARCHED LINEARLY              
000600* (NOT SEARCH ALL -- THE MATCH TEST IS AGAINST NESTED                     
000700* ZIP/CITY/                                                               
000800* STATE LISTS, NOT A SINGLE SORTED KEY).                                  
000900*-----------------------------------------------------------              
001000 01  ZONE-CONTROL.                                                        
001100     05  ZONE-COUNT  PIC S9(3) COMP VALUE ZERO.                           
001200     05  ZONE-MAXIMUM  PIC S9(3) COMP VALUE +50.                          
001300     05  ZONE-SUBSCRIPT  PIC S9(3) COMP VALUE ZERO.                       
001400     05  ZONE-LIST-SUBSCRIPT  PIC S9(3) COMP VALUE ZERO.                  
001500     05  FILLER                      PIC X(10).                           
001600                                                                          
001700 01  ZONE-TABLE.                                                          
001800     05  ZONE-ENTRY OCCURS 50 TIMES                                       
001900                           INDEXED BY ZONE-IDX.                           
002000         10  ZONE-WK-NAME         PIC X(40).                              
002100         10  ZONE-WK-TYPE         PIC X(10).                              
002200             88  ZONE-WK-IS-ZIPCODE   VALUE "ZIPCODE".                    
002300             88  ZONE-WK-IS-CITY       VALUE "CITY".                      
002400             88  ZONE-WK-IS-STATE      VALUE "STATE".                     
002500             88  ZONE-WK-IS-COORD      VALUE "COORD".                     
002600             88  ZONE-WK-IS-CUSTOM     VALUE "CUSTOM".                    
002700         10  ZONE-WK-ZIP-LIST OCCURS 20 TIMES                             
002800                                 PIC X(10).                               
002900         10  ZONE-WK-CITY-LIST OCCURS 20 TIMES                            
003000                                 PIC X(40).                               
003100         10  ZONE-WK-STATE-LIST OCCURS 20 TIMES                           
003200                                 PIC X(20).                               
003300         10  ZONE-WK-MIN-LAT       PIC S9(3)V9(6).                        
003400         10  ZONE-WK-MAX-LAT       PIC S9(3)V9(6).                        
003500         10  ZONE-WK-MIN-LONG      PIC S9(3)V9(6).                        
003600         10  ZONE-WK-MAX-LONG      PIC S9(3)V9(6).                        
003700         10  ZONE-WK-PRIORITY      PIC S9(3).                             
003800         10  FILLER                   PIC X(05).                          
