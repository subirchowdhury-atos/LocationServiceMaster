000100*-----------------------------------------------------------              
000200* FDALKU01 - ADDRESS-LOOKUP-FILE RECORD LAYOUT.  PRELOADED                
000300* KNOWN-ADDRESS TABLE, KEYED BY LOOKUP-KEY (LOWER-CASED,                  
000400* TRIMMED                                                                 
000500* FREE-TEXT STREET ADDRESS).  LOADED ONCE BY ELGALKU01.                   
000600*-----------------------------------------------------------              
000700 FD  ADDRESS-LOOKUP-FILE                                                  
000800     RECORDING MODE IS F                                                  
000900     LABEL RECORDS ARE STANDARD.                                          
001000                                                                          
001100 01  ADDRESS-LOOKUP-RECORD.                                               
001200     05  ALKU-LOOKUP-KEY             PIC X(60).                           
001300     05  ALKU-STREET                 PIC X(60).                           
001400     05  ALKU-CITY                   PIC X(40).                           
001500     05  ALKU-STATE                  PIC X(20).                           
001600     05  ALKU-ZIP                    PIC X(10).                           
001700     05  ALKU-COUNTY                 PIC X(40).                           
001800     05  ALKU-COUNTRY                PIC X(40).                           
001900     05  ALKU-ELIGIBLE-FLAG          PIC 9(01).                           
002000         88  ALKU-IS-ELIGIBLE            VALUE 1.                         
002100         88  ALKU-NOT-ELIGIBLE           VALUE 0.                         
002200     05  FILLER                      PIC X(09).                           
