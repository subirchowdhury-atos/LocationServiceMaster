000100******************************************************************        
000200* PROGRAM: ELGALKU01                                                      
000300* RESOLVES A FREE-TEXT STREET ADDRESS AGAINST THE PRELOADED               
000400* ADDRESS-LOOKUP TABLE.  LOADS ITS TABLE FROM                             
000500* ADDRESS-LOOKUP-FILE ON THE FIRST CALL ONLY.  CALLED FROM                
000600* ELGRUN01 AHEAD OF THE ZONE-MATCHING PATH (STEP 2).                      
000700******************************************************************        
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID. ELGALKU01.                                                   
001000 AUTHOR. R HOLLENBECK.                                                    
001100 INSTALLATION. DATA PROCESSING.                                           
001200 DATE-WRITTEN. 05/02/1988.                                                
001300 DATE-COMPILED.                                                           
001400 SECURITY. UNCLASSIFIED.                                                  
001500*-----------------------------------------------------------              
001600* CHANGE LOG                                                              
001700*-----------------------------------------------------------              
001800*  05/02/88  RH   0000  ORIGINAL PROGRAM - PRELOADED-ADDRESS              
001900*                       LOOKUP FOR THE ELIGIBILITY RUN.                   
002000*  10/11/88  RH   0033  LOAD-ONCE SWITCH ADDED SO REPEATED                
002100*                       CALLS DO NOT RE-READ THE LOOKUP FILE.             
002200*  03/09/90  TLK  0071  LOOKUP KEY IS NOW LOWER-CASED AND                 
002300*                       TRIMMED BEFORE THE SEARCH, MATCHES                
002400*                       HOW THE FILE ITSELF IS BUILT.                     
002500*  08/17/94  DBW  0126  LINEAR SEARCH LEFT AS-IS - TABLE IS               
002600*                       SMALL, SEARCH ALL NOT WORTH SORTING               
002700*                       THE LOAD FOR.                                     
002800*  01/28/99  DBW  0204  Y2K REVIEW - NO DATE FIELDS IN THIS               
002900*                       PROGRAM, NO CHANGE REQUIRED.                      
003000*  06/30/03  MPF  0248  LOOKUP-MAXIMUM RAISED TO 200 ENTRIES              
003100*                       IN WSALKU01, PER THE SAME AUDIT THAT              
003200*                       TOUCHED ELGRULE01'S CONFIDENCE                    
003300*                       THRESHOLD - TABLE HAD GROWN PAST THE              
003400*                       OLD 100-ENTRY LIMIT.                              
003500*-----------------------------------------------------------              
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT ADDRESS-LOOKUP-FILE                                           
004300         ASSIGN TO ADDRLKUP                                               
004400         ORGANIZATION IS SEQUENTIAL                                       
004500         FILE STATUS IS ADDRESS-LOOKUP-STATUS.                            
004600                                                                          
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900     COPY "fdalku01.cbl".                                                 
005000                                                                          
005100 WORKING-STORAGE SECTION.                                                 
005200 01  ADDRESS-LOOKUP-STATUS                PIC X(02) VALUE "00".           
005300                                                                          
005400 01  LOOKUP-AT-END-SWITCH          PIC X VALUE "N".                       
005500     88  LOOKUP-FILE-AT-END            VALUE "Y".                         
005600     88  LOOKUP-FILE-NOT-AT-END        VALUE "N".                         
005700                                                                          
005800 01  FOUND-SWITCH                  PIC X VALUE "N".                       
005900     88  ENTRY-WAS-FOUND               VALUE "Y".                         
006000     88  ENTRY-NOT-FOUND               VALUE "N".                         
006100                                                                          
006200 01  NORMALIZED-KEY                PIC X(60) VALUE SPACES.                
006300 01  NORM-KEY-REDEF REDEFINES NORMALIZED-KEY.                             
006400     05  NORM-KEY-CHAR OCCURS 60 TIMES                                    
006500                                 PIC X(01).                               
006600                                                                          
006700 01  LOWER-ALPHA                   PIC X(26)                              
006800         VALUE "abcdefghijklmnopqrstuvwxyz".                              
006900 01  UPPER-ALPHA                   PIC X(26)                              
007000         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
007100                                                                          
007200 01  TRAILING-BLANK-COUNT          PIC S9(3) COMP                         
007300                                              VALUE ZERO.                 
007400 01  LAST-NON-BLANK                PIC S9(3) COMP                         
007500                                              VALUE ZERO.                 
007600 01  SUB                           PIC S9(3) COMP                         
007700                                              VALUE ZERO.                 
007800                                                                          
007900 01  LOOKUP-COUNT-DISPLAY          PIC 9(04) VALUE ZERO.                  
008000 01  LOOKUP-COUNT-DISP-R                                                  
008100                 REDEFINES LOOKUP-COUNT-DISPLAY.                          
008200     05  LOOKUP-COUNT-HUNDREDS     PIC 9(02).                             
008300     05  LOOKUP-COUNT-UNITS        PIC 9(02).                             
008400                                                                          
008500     COPY "wsalku01.cbl".                                                 
008600                                                                          
008700 LINKAGE SECTION.                                                         
008800 01  LOOKUP-KEY                    PIC X(60).                             
008900 01  FOUND-FLAG                    PIC X(01).                             
009000     88  WAS-FOUND                     VALUE "Y".                         
009100     88  WAS-NOT-FOUND                 VALUE "N".                         
009200 01  LOOKUP-ENTRY.                                                        
009300     05  STREET                    PIC X(60).                             
009400     05  CITY                      PIC X(40).                             
009500     05  STATE                     PIC X(20).                             
009600     05  ZIP                       PIC X(10).                             
009700     05  COUNTY                    PIC X(40).                             
009800     05  COUNTRY                   PIC X(40).                             
009900     05  ELIGIBLE-FLAG             PIC 9(01).                             
010000*-----------------------------------------------------------              
010100* LOOKUP-ENTRY-BYTES LETS NOT-FOUND-ENTRY-CLEAR BLANK                     
010200* THE WHOLE CALLER RECORD IN ONE MOVE INSTEAD OF FIELD BY                 
010300* FIELD.                                                                  
010400*-----------------------------------------------------------              
010500 01  LOOKUP-ENTRY-BYTES REDEFINES LOOKUP-ENTRY                            
010600                                              PIC X(211).                 
010700                                                                          
010800 PROCEDURE DIVISION USING LOOKUP-KEY                                      
010900                          FOUND-FLAG                                      
011000                          LOOKUP-ENTRY.                                   
011100                                                                          
011200 0100-PROGRAM-BEGIN.                                                      
011300     IF TABLE-NOT-LOADED                                                  
011400         PERFORM 0400-LOAD-LOOKUP-TABLE-FIRST-TIME THRU                   
011500             0400-EXIT.                                                   
011600     PERFORM 0600-NORMALIZE-LOOKUP-KEY THRU 0600-EXIT.                    
011700     PERFORM 0700-SEARCH-LOOKUP-TABLE THRU 0700-EXIT.                     
011800                                                                          
011900 0200-PROGRAM-EXIT.                                                       
012000     EXIT PROGRAM.                                                        
012100                                                                          
012200 0300-PROGRAM-DONE.                                                       
012300     STOP RUN.                                                            
012400                                                                          
012500*-----------------------------------------------------------              
012600* 0400-LOAD-LOOKUP-TABLE-FIRST-TIME - 10/11/88 RH.  ONE-TIME              
012700* LOAD FROM ADDRESS-LOOKUP-FILE INTO LOOKUP-TABLE, TRIPPED                
012800* BY TABLE-LOADED-SWITCH SO A LONG BATCH RUN DOES NOT RE-                 
012900* OPEN THE FILE ON EVERY CALL.                                            
013000*-----------------------------------------------------------              
013100 0400-LOAD-LOOKUP-TABLE-FIRST-TIME.                                       
013200     OPEN INPUT ADDRESS-LOOKUP-FILE.                                      
013300     MOVE ZERO TO LOOKUP-COUNT.                                           
013400     MOVE "N" TO LOOKUP-AT-END-SWITCH.                                    
013500     READ ADDRESS-LOOKUP-FILE                                             
013600         AT END MOVE "Y" TO LOOKUP-AT-END-SWITCH.                         
013700     PERFORM 0500-LOAD-ONE-LOOKUP-RECORD THRU 0500-EXIT                   
013800         UNTIL LOOKUP-FILE-AT-END                                         
013900             OR LOOKUP-COUNT = LOOKUP-MAXIMUM.                            
014000     CLOSE ADDRESS-LOOKUP-FILE.                                           
014100     MOVE "Y" TO TABLE-LOADED-SWITCH.                                     
014200                                                                          
014300 0400-EXIT.                                                               
014400     EXIT.                                                                
014500                                                                          
014600 0500-LOAD-ONE-LOOKUP-RECORD.                                             
014700     ADD 1 TO LOOKUP-COUNT.                                               
014800     MOVE ALKU-LOOKUP-KEY  TO LOOKUP-WK-KEY (LOOKUP-COUNT).               
014900     MOVE ALKU-STREET      TO LOOKUP-WK-STREET                            
015000                                  (LOOKUP-COUNT).                         
015100     MOVE ALKU-CITY        TO LOOKUP-WK-CITY (LOOKUP-COUNT).              
015200     MOVE ALKU-STATE       TO LOOKUP-WK-STATE                             
015300                                  (LOOKUP-COUNT).                         
015400     MOVE ALKU-ZIP         TO LOOKUP-WK-ZIP (LOOKUP-COUNT).               
015500     MOVE ALKU-COUNTY      TO LOOKUP-WK-COUNTY                            
015600                                  (LOOKUP-COUNT).                         
015700     MOVE ALKU-COUNTRY     TO LOOKUP-WK-COUNTRY                           
015800                                  (LOOKUP-COUNT).                         
015900     MOVE ALKU-ELIGIBLE-FLAG TO LOOKUP-WK-ELIGIBLE                        
016000                                  (LOOKUP-COUNT).                         
016100     READ ADDRESS-LOOKUP-FILE                                             
016200         AT END MOVE "Y" TO LOOKUP-AT-END-SWITCH.                         
016300                                                                          
016400 0500-EXIT.                                                               
016500     EXIT.                                                                
016600                                                                          
016700*-----------------------------------------------------------              
016800* 0600-NORMALIZE-LOOKUP-KEY - 03/09/90 TLK.  TRIM TRAILING                
016900* SPACES (LEFT PADDING NOT EXPECTED ON THIS FIELD) THEN FOLD              
017000* TO LOWER CASE ONE CHARACTER AT A TIME - INSPECT CONVERTING              
017100* FOLDS THE WHOLE FIELD, WHICH IS WHAT WE WANT HERE.                      
017200*-----------------------------------------------------------              
017300 0600-NORMALIZE-LOOKUP-KEY.                                               
017400     MOVE LOOKUP-KEY TO NORMALIZED-KEY.                                   
017500     INSPECT NORMALIZED-KEY                                               
017600         CONVERTING UPPER-ALPHA                                           
017700         TO LOWER-ALPHA.                                                  
017800                                                                          
017900 0600-EXIT.                                                               
018000     EXIT.                                                                
018100                                                                          
018200 0700-SEARCH-LOOKUP-TABLE.                                                
018300     MOVE "N" TO FOUND-SWITCH.                                            
018400     MOVE 1 TO SUB.                                                       
018500     PERFORM 0710-SEARCH-ONE-LOOKUP-ENTRY THRU 0710-EXIT                  
018600         UNTIL SUB > LOOKUP-COUNT                                         
018700             OR ENTRY-WAS-FOUND.                                          
018800     IF ENTRY-NOT-FOUND                                                   
018900         MOVE SPACES TO LOOKUP-ENTRY-BYTES                                
019000         MOVE "N" TO FOUND-FLAG                                           
019100         GO TO 0700-EXIT.                                                 
019200     PERFORM 0800-MOVE-ENTRY-TO-LINKAGE THRU 0800-EXIT.                   
019300     MOVE "Y" TO FOUND-FLAG.                                              
019400                                                                          
019500 0700-EXIT.                                                               
019600     EXIT.                                                                
019700                                                                          
019800 0710-SEARCH-ONE-LOOKUP-ENTRY.                                            
019900     IF LOOKUP-WK-KEY (SUB) = NORMALIZED-KEY                              
020000         MOVE "Y" TO FOUND-SWITCH                                         
020100     ELSE                                                                 
020200         ADD 1 TO SUB.                                                    
020300                                                                          
020400 0710-EXIT.                                                               
020500     EXIT.                                                                
020600                                                                          
020700 0800-MOVE-ENTRY-TO-LINKAGE.                                              
020800     MOVE LOOKUP-WK-STREET (SUB)   TO STREET.                             
020900     MOVE LOOKUP-WK-CITY (SUB)     TO CITY.                               
021000     MOVE LOOKUP-WK-STATE (SUB)    TO STATE.                              
021100     MOVE LOOKUP-WK-ZIP (SUB)      TO ZIP.                                
021200     MOVE LOOKUP-WK-COUNTY (SUB)   TO COUNTY.                             
021300     MOVE LOOKUP-WK-COUNTRY (SUB)  TO COUNTRY.                            
021400     MOVE LOOKUP-WK-ELIGIBLE (SUB) TO ELIGIBLE-FLAG.                      
021500                                                                          
021600 0800-EXIT.                                                               
021700     EXIT.                                                                
