000100*-----------------------------------------------------------              
000200* FDZONE01 - ELIGIBILITY-ZONE-FILE RECORD LAYOUT.  REFERENCE              
000300* DATA -- ONE RECORD PER NAMED ELIGIBILITY ZONE. LOADED ONCE              
000400* AT                                                                      
000500* THE START OF THE RUN INTO WSZONE01'S IN-MEMORY TABLE; ONLY              
000600* ZONE-IS-ACTIVE ROWS ARE KEPT.  SEQUENTIAL, FIXED LENGTH.                
000700*-----------------------------------------------------------              
000800 FD  ELIGIBILITY-ZONE-FILE                                                
000900     RECORDING MODE IS F                                                  
001000     LABEL RECORDS ARE STANDARD.                                          
001100                                                                          
001200 01  ELIGIBILITY-ZONE-RECORD.                                             
001300     05  ZONE-NAME                   PIC X(40).                           
001400     05  ZONE-TYPE                   PIC X(10).                           
001500         88  ZONE-IS-ZIPCODE             VALUE "ZIPCODE".                 
001600         88  ZONE-IS-CITY                 VALUE "CITY".                   
001700         88  ZONE-IS-STATE                VALUE "STATE".                  
001800         88  ZONE-IS-COORD                VALUE "COORD".                  
001900         88  ZONE-IS-CUSTOM               VALUE "CUSTOM".                 
002000     05  ZONE-ZIP-CODE-LIST OCCURS 20 TIMES                               
002100                                 PIC X(10).                               
002200     05  ZONE-CITY-LIST OCCURS 20 TIMES                                   
002300                                 PIC X(40).                               
002400     05  ZONE-STATE-LIST OCCURS 20 TIMES                                  
002500                                 PIC X(20).                               
002600     05  ZONE-MIN-LATITUDE           PIC S9(3)V9(6)                       
002700                 SIGN IS TRAILING SEPARATE.                               
002800     05  ZONE-MAX-LATITUDE           PIC S9(3)V9(6)                       
002900                 SIGN IS TRAILING SEPARATE.                               
003000     05  ZONE-MIN-LONGITUDE          PIC S9(3)V9(6)                       
003100                 SIGN IS TRAILING SEPARATE.                               
003200     05  ZONE-MAX-LONGITUDE          PIC S9(3)V9(6)                       
003300                 SIGN IS TRAILING SEPARATE.                               
003400     05  ZONE-IS-ACTIVE-FLAG         PIC 9(01).                           
003500         88  ZONE-IS-ACTIVE               VALUE 1.                        
003600         88  ZONE-IS-INACTIVE              VALUE 0.                       
003700     05  ZONE-PRIORITY                PIC S9(3)                           
003800                 SIGN IS TRAILING SEPARATE.                               
003900     05  FILLER                       PIC X(05).                          
