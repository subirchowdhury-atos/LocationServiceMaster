000100*-----------------------------------------------------------              
000200* WSSTAT01 - STATE-ABBREVIATIONS REFERENCE TABLE FOR                      
000300* ELGREGN01.                                                              
000400* A CONSTANT TABLE THAT NEVER CHANGES -- NO POINT DRIVING IT              
000500* FROM A FILE, SO IT IS BUILT THE OLD WAY: 50 FILLER VALUES               
000600* REDEFINED AS AN OCCURS TABLE. COVERS ALL 50 STATES, 2-CHAR              
000700* CODE FIRST, LOWERCASE FULL NAME SECOND (20 CHARS, PADDED).              
000800*-----------------------------------------------------------              
000900 01  STATE-TABLE-VALUES.                                                  
001000     05  FILLER PIC X(22) VALUE "ALalabama             ".                 
001100     05  FILLER PIC X(22) VALUE "AKalaska              ".                 
001200     05  FILLER PIC X(22) VALUE "AZarizona             ".                 
001300     05  FILLER PIC X(22) VALUE "ARarkansas            ".                 
001400     05  FILLER PIC X(22) VALUE "CAcalifornia          ".                 
001500     05  FILLER PIC X(22) VALUE "COcolorado            ".                 
001600     05  FILLER PIC X(22) VALUE "CTconnecticut         ".                 
001700     05  FILLER PIC X(22) VALUE "DEdelaware            ".                 
001800     05  FILLER PIC X(22) VALUE "FLflorida             ".                 
001900     05  FILLER PIC X(22) VALUE "GAgeorgia             ".                 
002000     05  FILLER PIC X(22) VALUE "HIhawaii              ".                 
002100     05  FILLER PIC X(22) VALUE "IDidaho               ".                 
002200     05  FILLER PIC X(22) VALUE "ILillinois            ".                 
002300     05  FILLER PIC X(22) VALUE "INindiana             ".                 
002400     05  FILLER PIC X(22) VALUE "IAiowa                ".                 
002500     05  FILLER PIC X(22) VALUE "KSkansas              ".                 
002600     05  FILLER PIC X(22) VALUE "KYkentucky            ".                 
002700     05  FILLER PIC X(22) VALUE "LAlouisiana           ".                 
002800     05  FILLER PIC X(22) VALUE "MEmaine               ".                 
002900     05  FILLER PIC X(22) VALUE "MDmaryland            ".                 
003000     05  FILLER PIC X(22) VALUE "MAmassachusetts       ".                 
003100     05  FILLER PIC X(22) VALUE "MImichigan            ".                 
003200     05  FILLER PIC X(22) VALUE "MNminnesota           ".                 
003300     05  FILLER PIC X(22) VALUE "MSmississippi         ".                 
003400     05  FILLER PIC X(22) VALUE "MOmissouri            ".                 
003500     05  FILLER PIC X(22) VALUE "MTmontana             ".                 
003600     05  FILLER PIC X(22) VALUE "NEnebraska            ".                 
003700     05  FILLER PIC X(22) VALUE "NVnevada              ".                 
003800     05  FILLER PIC X(22) VALUE "NHnew hampshire       ".                 
003900     05  FILLER PIC X(22) VALUE "NJnew jersey          ".                 
004000     05  FILLER PIC X(22) VALUE "NMnew mexico          ".                 
004100     05  FILLER PIC X(22) VALUE "NYnew york            ".                 
004200     05  FILLER PIC X(22) VALUE "NCnorth carolina      ".                 
004300     05  FILLER PIC X(22) VALUE "NDnorth dakota        ".                 
004400     05  FILLER PIC X(22) VALUE "OHohio                ".                 
004500     05  FILLER PIC X(22) VALUE "OKoklahoma            ".                 
004600     05  FILLER PIC X(22) VALUE "ORoregon              ".                 
004700     05  FILLER PIC X(22) VALUE "PApennsylvania        ".                 
004800     05  FILLER PIC X(22) VALUE "RIrhode island        ".                 
004900     05  FILLER PIC X(22) VALUE "SCsouth carolina      ".                 
005000     05  FILLER PIC X(22) VALUE "SDsouth dakota        ".                 
005100     05  FILLER PIC X(22) VALUE "TNtennessee           ".                 
005200     05  FILLER PIC X(22) VALUE "TXtexas               ".                 
005300     05  FILLER PIC X(22) VALUE "UTutah                ".                 
005400     05  FILLER PIC X(22) VALUE "VTvermont             ".                 
005500     05  FILLER PIC X(22) VALUE "VAvirginia            ".                 
005600     05  FILLER PIC X(22) VALUE "WAwashington          ".                 
005700     05  FILLER PIC X(22) VALUE "WVwest virginia       ".                 
005800     05  FILLER PIC X(22) VALUE "WIwisconsin           ".                 
005900     05  FILLER PIC X(22) VALUE "WYwyoming             ".                 
006000                                                                          
006100 01  STATE-TABLE REDEFINES STATE-TABLE-VALUES.                            
006200     05  STATE-ENTRY OCCURS 50 TIMES                                      
006300                           INDEXED BY STATE-IDX.                          
006400         10  ST-CODE               PIC X(02).                             
006500         10  ST-NAME               PIC X(20).                             
