000100*-----------------------------------------------------------              
000200* SLREGN01 - FILE-CONTROL ENTRY FOR THE ELIGIBLE-REGION                   
000300* TABLE.                                                                  
000400* COPIED INTO ELGREGN01.                                                  
000500*-----------------------------------------------------------              
000600     SELECT ELIGIBLE-REGION-FILE                                          
000700         ASSIGN TO ELGREGN                                                
000800         ORGANIZATION IS SEQUENTIAL                                       
000900         FILE STATUS IS ELIGIBLE-REGION-STATUS.                           
