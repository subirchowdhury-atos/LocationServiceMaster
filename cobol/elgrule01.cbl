000100******************************************************************        
000200* PROGRAM: ELGRULE01                                                      
000300* SCORES A SET OF MATCHED ELIGIBILITY ZONES AGAINST ONE                   
000400* ADDRESS REQUEST AND DECIDES ELIGIBLE / NOT ELIGIBLE WITH                
000500* A CONFIDENCE SCORE AND A REASON STRING.  CALLED ONCE PER                
000600* INPUT ADDRESS BY ELGRUN01, STEP 4 OF THE ELIGIBILITY RUN.               
000700******************************************************************        
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID. ELGRULE01.                                                   
001000 AUTHOR. R HOLLENBECK.                                                    
001100 INSTALLATION. DATA PROCESSING.                                           
001200 DATE-WRITTEN. 04/11/1988.                                                
001300 DATE-COMPILED.                                                           
001400 SECURITY. UNCLASSIFIED.                                                  
001500*-----------------------------------------------------------              
001600* CHANGE LOG                                                              
001700*-----------------------------------------------------------              
001800*  04/11/88  RH   0000  ORIGINAL PROGRAM - ZONE SCORING AND               
001900*                       ELIGIBILITY DECISION FOR THE ADDRESS              
002000*                       ELIGIBILITY RUN.                                  
002100*  09/22/88  RH   0031  ADDED PRIORITY WEIGHTING TO THE ZONE              
002200*                       SCORE FORMULA PER USER REQUEST.                   
002300*  02/14/89  TLK  0058  STABLE SORT ON DEDUPLICATE - TIES MUST            
002400*                       KEEP ORIGINAL ORDER, VENDOR CALLED IT             
002500*                       IN AFTER A CUSTOMER COMPLAINT.                    
002600*  07/03/91  RH   0104  CLAMP FINAL SCORE TO 0-1 RANGE. SCORE             
002700*                       COULD EXCEED 1.0000 WITH HIGH PRIORITY.           
002800*  11/19/93  DBW  0140  RULES-DISABLED SWITCH ADDED FOR THE               
002900*                       CUTOVER TEST WINDOW.                              
003000*  05/02/96  TLK  0177  REASON TEXT NOW SHOWS PERCENT TO 2                
003100*                       DECIMALS INSTEAD OF THE RAW SCORE.                
003200*  01/28/99  DBW  0203  Y2K REVIEW - NO DATE FIELDS IN THIS               
003300*                       PROGRAM, NO CHANGE REQUIRED.                      
003400*  06/30/03  MPF  0248  MINIMUM CONFIDENCE THRESHOLD MOVED TO             
003500*                       A WORKING-STORAGE CONSTANT PER AUDIT              
003600*                       FINDING - WAS HARD CODED IN THE IF.               
003700*  04/09/04  MPF  0261  OUT-SUB NOT RESET BEFORE BUILD-                   
003800*                       MATCHED-ZONE-OUTPUT - RUNS OF MORE                
003900*                       THAN TWO ZONES WERE COMING OUT WITH               
004000*                       BLANK MATCHED-ZONE SLOTS.  RESET                  
004100*                       ADDED IN ZONES-MATCHED-PATH.                      
004200*  04/09/04  MPF  0261  PRIMARY ZONE NAME FOR THE REASON TEXT             
004300*                       NOW TAKEN FROM THE HIGHEST-PRIORITY               
004400*                       SLOT AFTER THE SORT, NOT FROM THE                 
004500*                       HIGHEST-SCORING ZONE IN THE SCORING               
004600*                       LOOP - THE TWO ARE NOT ALWAYS THE                 
004700*                       SAME ZONE.                                        
004800*-----------------------------------------------------------              
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM.                                                  
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700 WORKING-STORAGE SECTION.                                                 
005800                                                                          
005900 01  RULES-SWITCH                 PIC X VALUE "Y".                        
006000     88  RULES-ARE-ENABLED            VALUE "Y".                          
006100     88  RULES-ARE-DISABLED           VALUE "N".                          
006200                                                                          
006300 01  MIN-CONFIDENCE-SCORE         PIC S9(1)V9(4)                          
006400                                              VALUE +.5000.               
006500                                                                          
006600 01  SCORE-WORK-AREA.                                                     
006700     05  BASE-SCORE               PIC S9(3)V9(4)                          
006800                                              VALUE ZERO.                 
006900     05  AVG-SCORE                PIC S9(3)V9(4)                          
007000                                              VALUE ZERO.                 
007100     05  MAX-SCORE                PIC S9(3)V9(4)                          
007200                                              VALUE ZERO.                 
007300     05  FINAL-SCORE              PIC S9(3)V9(4)                          
007400                                              VALUE ZERO.                 
007500     05  ZONE-SCORE               PIC S9(3)V9(4)                          
007600                                              VALUE ZERO.                 
007700     05  PRIORITY-FACTOR          PIC S9(1)V9(4)                          
007800                                              VALUE ZERO.                 
007900     05  FILLER                      PIC X(05).                           
008000                                                                          
008100 01  SCORE-WORK-REDEF REDEFINES SCORE-WORK-AREA.                          
008200     05  FILLER                      PIC X(28).                           
008300     05  SCORE-WORK-BYTES         PIC X(05).                              
008400                                                                          
008500*-----------------------------------------------------------              
008600* PERCENT-WORK IS THE SCORE EXPRESSED AS A PERCENTAGE TO                  
008700* 2 DECIMALS (SCORE * 100), USED WHEN BUILDING REASON TEXT.               
008800* PERCENT-SPLIT REDEFINES IT SO THE WHOLE AND FRACTIONAL                  
008900* PARTS CAN BE MOVED SEPARATELY INTO THE REASON MESSAGE.                  
009000*-----------------------------------------------------------              
009100 01  PERCENT-WORK                 PIC S9(3)V99                            
009200                                              VALUE ZERO.                 
009300 01  PERCENT-SPLIT REDEFINES PERCENT-WORK.                                
009400     05  PERCENT-WHOLE            PIC S9(3).                              
009500     05  PERCENT-FRAC             PIC 99.                                 
009600                                                                          
009700 01  REQUIRED-PERCENT-WORK        PIC S9(3)V99                            
009800                                              VALUE ZERO.                 
009900 01  REQUIRED-PERCENT-SPLIT                                               
010000                 REDEFINES REQUIRED-PERCENT-WORK.                         
010100     05  REQUIRED-PERCENT-WHOLE   PIC S9(3).                              
010200     05  REQUIRED-PERCENT-FRAC    PIC 99.                                 
010300                                                                          
010400 01  EDIT-FIELDS.                                                         
010500     05  PERCENT-EDIT             PIC ZZ9.99.                             
010600     05  REQUIRED-EDIT            PIC ZZ9.99.                             
010700                                                                          
010800 01  SUBSCRIPTS.                                                          
010900     05  I                        PIC S9(3) COMP                          
011000                                              VALUE ZERO.                 
011100     05  J                        PIC S9(3) COMP                          
011200                                              VALUE ZERO.                 
011300     05  OUT-SUB                  PIC S9(3) COMP                          
011400                                              VALUE ZERO.                 
011500     05  ZONE-COUNT-SAVE          PIC S9(3) COMP                          
011600                                              VALUE ZERO.                 
011700                                                                          
011800 01  DUP-FOUND-SWITCH             PIC X VALUE "N".                        
011900     88  DUP-WAS-FOUND                VALUE "Y".                          
012000     88  DUP-NOT-FOUND                VALUE "N".                          
012100                                                                          
012200 01  PRIMARY-ZONE-NAME            PIC X(40) VALUE SPACES.                 
012300                                                                          
012400 LINKAGE SECTION.                                                         
012500     COPY "fdareq01.cbl".                                                 
012600     COPY "wsmzn01.cbl".                                                  
012700                                                                          
012800 01  RESULT-AREA.                                                         
012900     05  RESULT-ELIGIBLE-FLAG     PIC 9(01).                              
013000         88  RESULT-IS-ELIGIBLE       VALUE 1.                            
013100         88  RESULT-NOT-ELIGIBLE      VALUE 0.                            
013200     05  RESULT-REASON            PIC X(120).                             
013300     05  RESULT-MATCHED-ZONE OCCURS 5 TIMES                               
013400                                 PIC X(40).                               
013500     05  RESULT-CONFIDENCE-SCORE  PIC S9(1)V9(4).                         
013600                                                                          
013700 PROCEDURE DIVISION USING ADDRESS-REQUEST-RECORD                          
013800                          MZN-CONTROL                                     
013900                          MATCHED-ZONE-TABLE                              
014000                          RESULT-AREA.                                    
014100                                                                          
014200 0100-PROGRAM-BEGIN.                                                      
014300     PERFORM 0400-EVALUATE-ELIGIBILITY THRU 0400-EXIT.                    
014400                                                                          
014500 0200-PROGRAM-EXIT.                                                       
014600     EXIT PROGRAM.                                                        
014700                                                                          
014800 0300-PROGRAM-DONE.                                                       
014900     STOP RUN.                                                            
015000                                                                          
015100*-----------------------------------------------------------              
015200* 0400-EVALUATE-ELIGIBILITY - MAIN DRIVER PARAGRAPH, ONE                  
015300* CALL PER ADDRESS.  09/22/88 RH: PRIORITY WEIGHTING FOLDED               
015400* IN HERE VIA CALCULATE-CONFIDENCE-SCORE.                                 
015500*-----------------------------------------------------------              
015600 0400-EVALUATE-ELIGIBILITY.                                               
015700     MOVE SPACES TO RESULT-REASON.                                        
015800     MOVE SPACES TO PRIMARY-ZONE-NAME.                                    
015900     PERFORM 0410-CLEAR-ONE-OUTPUT-SLOT                                   
016000         VARYING I FROM 1 BY 1 UNTIL I > 5.                               
016100                                                                          
016200     IF RULES-ARE-DISABLED                                                
016300         PERFORM 0420-RULES-DISABLED-PATH THRU 0420-EXIT                  
016400         GO TO 0400-EXIT.                                                 
016500     PERFORM 0430-RULES-ENABLED-PATH THRU 0430-EXIT.                      
016600                                                                          
016700 0400-EXIT.                                                               
016800     EXIT.                                                                
016900                                                                          
017000 0410-CLEAR-ONE-OUTPUT-SLOT.                                              
017100     MOVE SPACES TO RESULT-MATCHED-ZONE (I).                              
017200                                                                          
017300 0420-RULES-DISABLED-PATH.                                                
017400     MOVE 1 TO RESULT-ELIGIBLE-FLAG.                                      
017500     MOVE +1.0000 TO RESULT-CONFIDENCE-SCORE.                             
017600     MOVE "Rules disabled - automatically eligible"                       
017700         TO RESULT-REASON.                                                
017800                                                                          
017900 0420-EXIT.                                                               
018000     EXIT.                                                                
018100                                                                          
018200 0430-RULES-ENABLED-PATH.                                                 
018300     IF MZN-COUNT = ZERO                                                  
018400         PERFORM 0440-NO-ZONES-MATCHED-PATH THRU 0440-EXIT                
018500         GO TO 0430-EXIT.                                                 
018600     PERFORM 0450-ZONES-MATCHED-PATH THRU 0450-EXIT.                      
018700                                                                          
018800 0430-EXIT.                                                               
018900     EXIT.                                                                
019000                                                                          
019100 0440-NO-ZONES-MATCHED-PATH.                                              
019200     MOVE 0 TO RESULT-ELIGIBLE-FLAG.                                      
019300     MOVE ZERO TO RESULT-CONFIDENCE-SCORE.                                
019400     MOVE "Address is not in any eligible service area"                   
019500         TO RESULT-REASON.                                                
019600                                                                          
019700 0440-EXIT.                                                               
019800     EXIT.                                                                
019900                                                                          
020000 0450-ZONES-MATCHED-PATH.                                                 
020100     PERFORM 0500-DEDUPLICATE-AND-SORT-ZONES THRU 0500-EXIT.              
020200     MOVE MZN-NAME (1) TO PRIMARY-ZONE-NAME.                              
020300     PERFORM 0600-CALCULATE-CONFIDENCE-SCORE THRU 0600-EXIT.              
020400     PERFORM 0620-DECIDE-ELIGIBILITY.                                     
020500     MOVE ZERO TO OUT-SUB.                                                
020600     PERFORM 0630-BUILD-MATCHED-ZONE-OUTPUT                               
020700         VARYING I FROM 1 BY 1 UNTIL I > MZN-COUNT.                       
020800     PERFORM 0700-BUILD-REASON-TEXT THRU 0700-EXIT.                       
020900                                                                          
021000 0450-EXIT.                                                               
021100     EXIT.                                                                
021200                                                                          
021300*-----------------------------------------------------------              
021400* 0500-DEDUPLICATE-AND-SORT-ZONES - 02/14/89 TLK: BUBBLE                  
021500* SORT, DESCENDING PRIORITY, STABLE (ONLY SWAPS WHEN                      
021600* STRICTLY LOWER, SO EQUAL-PRIORITY ENTRIES KEEP THEIR                    
021700* ORIGINAL RELATIVE ORDER).  DUPLICATES ARE DROPPED BY NAME               
021800* COMPARE BEFORE THE SORT PASS.                                           
021900*-----------------------------------------------------------              
022000 0500-DEDUPLICATE-AND-SORT-ZONES.                                         
022100     PERFORM 0530-REMOVE-DUPLICATE-ZONES                                  
022200         VARYING I FROM 2 BY 1 UNTIL I > MZN-COUNT.                       
022300     PERFORM 0510-SORT-OUTER-PASS                                         
022400         VARYING I FROM 1 BY 1 UNTIL I >= MZN-COUNT.                      
022500                                                                          
022600 0500-EXIT.                                                               
022700     EXIT.                                                                
022800                                                                          
022900 0510-SORT-OUTER-PASS.                                                    
023000     PERFORM 0520-SORT-INNER-PASS                                         
023100         VARYING J FROM 1 BY 1                                            
023200         UNTIL J > MZN-COUNT - I.                                         
023300                                                                          
023400 0520-SORT-INNER-PASS.                                                    
023500     IF MZN-PRIORITY (J) < MZN-PRIORITY (J + 1)                           
023600         MOVE MZN-ENTRY (J)     TO MZN-WORK-ENTRY                         
023700         MOVE MZN-ENTRY (J + 1) TO MZN-ENTRY (J)                          
023800         MOVE MZN-WORK-ENTRY     TO MZN-ENTRY (J + 1).                    
023900                                                                          
024000*-----------------------------------------------------------              
024100* 0530-REMOVE-DUPLICATE-ZONES RUNS BEFORE MZN-COUNT IS                    
024200* TOUCHED BY THE SORT, SO ZONE-COUNT-SAVE HOLDS THE                       
024300* ORIGINAL (POSSIBLY DUPLICATE-LADEN) COUNT WHILE THE LOOP                
024400* RUNS.                                                                   
024500*-----------------------------------------------------------              
024600 0530-REMOVE-DUPLICATE-ZONES.                                             
024700     IF I = 2                                                             
024800         MOVE MZN-COUNT TO ZONE-COUNT-SAVE                                
024900         MOVE 1 TO OUT-SUB.                                               
025000     PERFORM 0540-CHECK-ZONE-ALREADY-KEPT.                                
025100     IF I = ZONE-COUNT-SAVE                                               
025200         MOVE OUT-SUB TO MZN-COUNT.                                       
025300                                                                          
025400 0540-CHECK-ZONE-ALREADY-KEPT.                                            
025500     MOVE "N" TO DUP-FOUND-SWITCH.                                        
025600     PERFORM 0550-SCAN-KEPT-ZONES-FOR-DUP                                 
025700         VARYING J FROM 1 BY 1 UNTIL J > OUT-SUB.                         
025800     IF DUP-NOT-FOUND                                                     
025900         ADD 1 TO OUT-SUB                                                 
026000         MOVE MZN-ENTRY (I) TO MZN-ENTRY (OUT-SUB).                       
026100                                                                          
026200 0550-SCAN-KEPT-ZONES-FOR-DUP.                                            
026300     IF MZN-NAME (I) = MZN-NAME (J)                                       
026400         MOVE "Y" TO DUP-FOUND-SWITCH.                                    
026500                                                                          
026600*-----------------------------------------------------------              
026700* 0600-CALCULATE-CONFIDENCE-SCORE - ONE PASS PER ZONE                     
026800* (0610-SCORE-ONE-ZONE THRU 0610-EXIT), THEN AVERAGE/MAX/                 
026900* CLAMP PER THE FORMULA.                                                  
027000*-----------------------------------------------------------              
027100 0600-CALCULATE-CONFIDENCE-SCORE.                                         
027200     MOVE ZERO TO BASE-SCORE.                                             
027300     MOVE ZERO TO MAX-SCORE.                                              
027400     PERFORM 0610-SCORE-ONE-ZONE THRU 0610-EXIT                           
027500         VARYING I FROM 1 BY 1 UNTIL I > MZN-COUNT.                       
027600                                                                          
027700     DIVIDE BASE-SCORE BY MZN-COUNT                                       
027800         GIVING AVG-SCORE ROUNDED.                                        
027900     COMPUTE FINAL-SCORE ROUNDED =                                        
028000         (AVG-SCORE + MAX-SCORE) / 2.                                     
028100                                                                          
028200     IF FINAL-SCORE < ZERO                                                
028300         MOVE ZERO TO FINAL-SCORE.                                        
028400     IF FINAL-SCORE > 1.0000                                              
028500         MOVE 1.0000 TO FINAL-SCORE.                                      
028600     MOVE FINAL-SCORE TO RESULT-CONFIDENCE-SCORE.                         
028700                                                                          
028800 0600-EXIT.                                                               
028900     EXIT.                                                                
029000                                                                          
029100 0610-SCORE-ONE-ZONE.                                                     
029200     IF MZN-TYPE (I) = "ZIPCODE"                                          
029300         MOVE 1.0000 TO ZONE-SCORE                                        
029400     ELSE IF MZN-TYPE (I) = "CITY"                                        
029500         MOVE .8000 TO ZONE-SCORE                                         
029600     ELSE IF MZN-TYPE (I) = "STATE"                                       
029700         MOVE .6000 TO ZONE-SCORE                                         
029800     ELSE IF MZN-TYPE (I) = "COORD"                                       
029900         MOVE .9000 TO ZONE-SCORE                                         
030000     ELSE IF MZN-TYPE (I) = "CUSTOM"                                      
030100         MOVE .7000 TO ZONE-SCORE                                         
030200     ELSE                                                                 
030300         MOVE ZERO TO ZONE-SCORE.                                         
030400                                                                          
030500     COMPUTE PRIORITY-FACTOR ROUNDED =                                    
030600         1 + (MZN-PRIORITY (I) * .1000).                                  
030700     COMPUTE ZONE-SCORE ROUNDED =                                         
030800         ZONE-SCORE * PRIORITY-FACTOR.                                    
030900                                                                          
031000     IF ZONE-SCORE > MAX-SCORE                                            
031100         MOVE ZONE-SCORE TO MAX-SCORE.                                    
031200     ADD ZONE-SCORE TO BASE-SCORE.                                        
031300                                                                          
031400 0610-EXIT.                                                               
031500     EXIT.                                                                
031600                                                                          
031700 0620-DECIDE-ELIGIBILITY.                                                 
031800     IF RESULT-CONFIDENCE-SCORE >= MIN-CONFIDENCE-SCORE                   
031900         MOVE 1 TO RESULT-ELIGIBLE-FLAG                                   
032000     ELSE                                                                 
032100         MOVE 0 TO RESULT-ELIGIBLE-FLAG.                                  
032200                                                                          
032300 0630-BUILD-MATCHED-ZONE-OUTPUT.                                          
032400     IF OUT-SUB < 5                                                       
032500         ADD 1 TO OUT-SUB                                                 
032600         MOVE MZN-NAME (I)                                                
032700             TO RESULT-MATCHED-ZONE (OUT-SUB).                            
032800                                                                          
032900*-----------------------------------------------------------              
033000* 0700-BUILD-REASON-TEXT - 05/02/96 TLK: SHOWS THE SCORE AS               
033100* A PERCENTAGE TO 2 DECIMALS RATHER THAN THE RAW 0-1 SCORE.               
033200*-----------------------------------------------------------              
033300 0700-BUILD-REASON-TEXT.                                                  
033400     COMPUTE PERCENT-WORK ROUNDED =                                       
033500         RESULT-CONFIDENCE-SCORE * 100.                                   
033600     MOVE PERCENT-WORK TO PERCENT-EDIT.                                   
033700     COMPUTE REQUIRED-PERCENT-WORK ROUNDED =                              
033800         MIN-CONFIDENCE-SCORE * 100.                                      
033900     MOVE REQUIRED-PERCENT-WORK TO REQUIRED-EDIT.                         
034000                                                                          
034100     IF RESULT-IS-ELIGIBLE                                                
034200         PERFORM 0710-BUILD-ELIGIBLE-REASON                               
034300     ELSE                                                                 
034400         PERFORM 0720-BUILD-NOT-ELIGIBLE-REASON.                          
034500                                                                          
034600 0700-EXIT.                                                               
034700     EXIT.                                                                
034800                                                                          
034900 0710-BUILD-ELIGIBLE-REASON.                                              
035000     STRING "Address is eligible for service (Zone: "                     
035100             DELIMITED BY SIZE                                            
035200         PRIMARY-ZONE-NAME DELIMITED BY SPACE                             
035300         ", Confidence: " DELIMITED BY SIZE                               
035400         PERCENT-EDIT DELIMITED BY SIZE                                   
035500         "%)" DELIMITED BY SIZE                                           
035600         INTO RESULT-REASON.                                              
035700                                                                          
035800 0720-BUILD-NOT-ELIGIBLE-REASON.                                          
035900     STRING "Address does not meet minimum eligibility "                  
036000             DELIMITED BY SIZE                                            
036100         "requirements (Confidence: " DELIMITED BY SIZE                   
036200         PERCENT-EDIT DELIMITED BY SIZE                                   
036300         "%, Required: " DELIMITED BY SIZE                                
036400         REQUIRED-EDIT DELIMITED BY SIZE                                  
036500         "%)" DELIMITED BY SIZE                                           
036600         INTO RESULT-REASON.                                              
