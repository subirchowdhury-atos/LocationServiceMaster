000100******************************************************************        
000200* PROGRAM: ELGPROP01                                                      
000300* THIN WRAPPER OVER ELGREGN01 THAT WORKS FROM A GENERIC                   
000400* ADDRESS FIELD-MAP RECORD RATHER THAN DISCRETE CITY/                     
000500* COUNTY/STATE PARAMETERS, AND RETURNS A CANNED MESSAGE                   
000600* PLUS (OPTIONALLY) A DETAILED REASON.                                    
000700******************************************************************        
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID. ELGPROP01.                                                   
001000 AUTHOR. T KOWALSKI.                                                      
001100 INSTALLATION. DATA PROCESSING.                                           
001200 DATE-WRITTEN. 07/14/1988.                                                
001300 DATE-COMPILED.                                                           
001400 SECURITY. UNCLASSIFIED.                                                  
001500*-----------------------------------------------------------              
001600* CHANGE LOG                                                              
001700*-----------------------------------------------------------              
001800*  07/14/88  TLK  0000  ORIGINAL PROGRAM - FIELD-MAP WRAPPER              
001900*                       OVER THE REGION ELIGIBILITY LOOKUP.               
002000*  02/02/89  TLK  0025  ADDED THE FIELDS-MISSING / ADDRESS                
002100*                       NOT FOUND SHORT-CIRCUIT.                          
002200*  11/30/95  DBW  0121  SEPARATE REASON TEXT FOR THE MISSING              
002300*                       -FIELDS CASE, PER USER SPEC.                      
002400*  01/28/99  DBW  0206  Y2K REVIEW - NO DATE FIELDS IN THIS               
002500*                       PROGRAM, NO CHANGE REQUIRED.                      
002600*  05/14/04  MPF  0263  ADDED A BYTES-LEVEL BLANK CHECK ON THE            
002700*                       WHOLE FIELD MAP AS A SECOND GUARD                 
002800*                       AHEAD OF THE CALLER-SUPPLIED EMPTY                
002900*                       FLAG, AFTER A CALLER WAS FOUND PASSING            
003000*                       "N" FOR AN ALL-BLANK ADDRESS.                     
003100*-----------------------------------------------------------              
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800 DATA DIVISION.                                                           
003900 FILE SECTION.                                                            
004000 WORKING-STORAGE SECTION.                                                 
004100                                                                          
004200 01  CITY-WORK                     PIC X(40) VALUE SPACES.                
004300 01  COUNTY-WORK                   PIC X(40) VALUE SPACES.                
004400 01  STATE-WORK                    PIC X(20) VALUE SPACES.                
004500                                                                          
004600 01  FIELDS-PRESENT-SWITCH         PIC X VALUE "N".                       
004700     88  FIELDS-ARE-PRESENT            VALUE "Y".                         
004800     88  FIELDS-ARE-MISSING            VALUE "N".                         
004900                                                                          
005000*-----------------------------------------------------------              
005100* MESSAGE-CODES CARRIES THE THREE CANNED MESSAGE STRINGS                  
005200* AS ONE CONTINUED LITERAL, REDEFINED AS AN OCCURS TABLE, THE             
005300* SAME BUILD-A-CONSTANT-TABLE TECHNIQUE WSSTAT01 USES FOR THE             
005400* STATE ABBREVIATIONS.                                                    
005500*-----------------------------------------------------------              
005600 01  MESSAGE-VALUES.                                                      
005700     05  FILLER PIC X(20) VALUE "address not found   ".                   
005800     05  FILLER PIC X(20) VALUE "address_eligible    ".                   
005900     05  FILLER PIC X(20) VALUE "address not eligible".                   
006000                                                                          
006100 01  MESSAGE-TABLE REDEFINES MESSAGE-VALUES.                              
006200     05  MESSAGE-ENTRY OCCURS 3 TIMES                                     
006300                           INDEXED BY MESSAGE-IDX                         
006400                                 PIC X(20).                               
006500                                                                          
006600 01  MESSAGE-SUB                   PIC S9(1) COMP                         
006700                                              VALUE ZERO.                 
006800                                                                          
006900 LINKAGE SECTION.                                                         
007000 01  ADDRESS-FIELDS.                                                      
007100     05  FLD-STREET                PIC X(60).                             
007200     05  FLD-STREET-2              PIC X(60).                             
007300     05  FLD-CITY                  PIC X(40).                             
007400     05  FLD-COUNTY                PIC X(40).                             
007500     05  FLD-STATE                 PIC X(20).                             
007600     05  FLD-ZIP                   PIC X(10).                             
007700                                                                          
007800*-----------------------------------------------------------              
007900* ADDRESS-FIELDS-BYTES LETS PROGRAM-BEGIN TEST THE WHOLE                  
008000* FIELD MAP FOR BLANKS IN ONE COMPARE, AS A SECOND GUARD                  
008100* AHEAD OF THE CALLER-SUPPLIED FIELDS-EMPTY-FLAG.                         
008200*-----------------------------------------------------------              
008300 01  ADDRESS-FIELDS-BYTES REDEFINES ADDRESS-FIELDS                        
008400                                              PIC X(230).                 
008500                                                                          
008600 01  FIELDS-EMPTY-FLAG             PIC X(01).                             
008700     88  FIELDS-ARE-EMPTY              VALUE "Y".                         
008800     88  FIELDS-ARE-NOT-EMPTY          VALUE "N".                         
008900                                                                          
009000 01  WANT-REASON-FLAG              PIC X(01).                             
009100     88  REASON-WANTED                 VALUE "Y".                         
009200     88  REASON-SUPPRESSED             VALUE "N".                         
009300                                                                          
009400 01  RESULT-AREA.                                                         
009500     05  MESSAGE                   PIC X(20).                             
009600     05  REASON                    PIC X(120).                            
009700     05  ELIGIBLE-FLAG             PIC 9(01).                             
009800         88  IS-ELIGIBLE               VALUE 1.                           
009900         88  NOT-ELIGIBLE              VALUE 0.                           
010000     05  ECHO-FIELDS.                                                     
010100         10  ECHO-STREET           PIC X(60).                             
010200         10  ECHO-CITY             PIC X(40).                             
010300         10  ECHO-STATE            PIC X(20).                             
010400                                                                          
010500*-----------------------------------------------------------              
010600* RESULT-BYTES LETS THE CALLER'S RESULT AREA BE BLANKED                   
010700* IN ONE MOVE ON THE FIELDS-MISSING PATH INSTEAD OF FIELD                 
010800* BY FIELD.                                                               
010900*-----------------------------------------------------------              
011000 01  RESULT-BYTES REDEFINES RESULT-AREA                                   
011100                                              PIC X(266).                 
011200                                                                          
011300 PROCEDURE DIVISION USING ADDRESS-FIELDS                                  
011400                          FIELDS-EMPTY-FLAG                               
011500                          WANT-REASON-FLAG                                
011600                          RESULT-AREA.                                    
011700                                                                          
011800 0100-PROGRAM-BEGIN.                                                      
011900     MOVE SPACES TO RESULT-BYTES.                                         
012000     MOVE 0 TO ELIGIBLE-FLAG.                                             
012100     IF FIELDS-ARE-EMPTY OR ADDRESS-FIELDS-BYTES = SPACES                 
012200         PERFORM 0400-ADDRESS-NOT-FOUND-PATH THRU 0400-EXIT               
012300         GO TO 0200-PROGRAM-EXIT.                                         
012400     PERFORM 0500-CHECK-FIELDS-PRESENT THRU 0500-EXIT.                    
012500     IF FIELDS-ARE-MISSING                                                
012600         PERFORM 0400-ADDRESS-NOT-FOUND-PATH THRU 0400-EXIT               
012700         GO TO 0200-PROGRAM-EXIT.                                         
012800     PERFORM 0600-CHECK-ELIGIBILITY-VIA-ELGREGN01 THRU                    
012900         0600-EXIT.                                                       
013000                                                                          
013100 0200-PROGRAM-EXIT.                                                       
013200     EXIT PROGRAM.                                                        
013300                                                                          
013400 0300-PROGRAM-DONE.                                                       
013500     STOP RUN.                                                            
013600                                                                          
013700 0400-ADDRESS-NOT-FOUND-PATH.                                             
013800     MOVE MESSAGE-ENTRY (1) TO MESSAGE.                                   
013900     IF REASON-WANTED                                                     
014000         MOVE "Address information is missing or incomplete"              
014100             TO REASON.                                                   
014200                                                                          
014300 0400-EXIT.                                                               
014400     EXIT.                                                                
014500                                                                          
014600*-----------------------------------------------------------              
014700* 0500-CHECK-FIELDS-PRESENT - 02/02/89 TLK.  CITY AND STATE               
014800* ARE THE ONLY FIELDS ELGREGN01 REQUIRES; COUNTY MAY BE                   
014900* BLANK.                                                                  
015000*-----------------------------------------------------------              
015100 0500-CHECK-FIELDS-PRESENT.                                               
015200     IF FLD-CITY = SPACES OR FLD-STATE = SPACES                           
015300         MOVE "N" TO FIELDS-PRESENT-SWITCH                                
015400     ELSE                                                                 
015500         MOVE "Y" TO FIELDS-PRESENT-SWITCH.                               
015600                                                                          
015700 0500-EXIT.                                                               
015800     EXIT.                                                                
015900                                                                          
016000 0600-CHECK-ELIGIBILITY-VIA-ELGREGN01.                                    
016100     MOVE FLD-CITY   TO CITY-WORK.                                        
016200     MOVE FLD-COUNTY TO COUNTY-WORK.                                      
016300     MOVE FLD-STATE  TO STATE-WORK.                                       
016400                                                                          
016500     CALL "ELGREGN01" USING CITY-WORK                                     
016600                            COUNTY-WORK                                   
016700                            STATE-WORK                                    
016800                            WANT-REASON-FLAG                              
016900                            ELIGIBLE-FLAG                                 
017000                            REASON.                                       
017100                                                                          
017200     IF IS-ELIGIBLE                                                       
017300         PERFORM 0700-BUILD-ELIGIBLE-MESSAGE THRU 0700-EXIT               
017400     ELSE                                                                 
017500         MOVE MESSAGE-ENTRY (3) TO MESSAGE.                               
017600                                                                          
017700 0600-EXIT.                                                               
017800     EXIT.                                                                
017900                                                                          
018000 0700-BUILD-ELIGIBLE-MESSAGE.                                             
018100     MOVE MESSAGE-ENTRY (2) TO MESSAGE.                                   
018200     MOVE FLD-STREET TO ECHO-STREET.                                      
018300     MOVE FLD-CITY   TO ECHO-CITY.                                        
018400     MOVE FLD-STATE  TO ECHO-STATE.                                       
018500                                                                          
018600 0700-EXIT.                                                               
018700     EXIT.                                                                
